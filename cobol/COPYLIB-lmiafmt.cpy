000100*------------------------------------------------------------*
000200*  LMIAFMT  -  edited report lines used by LMIAQUE: the
000300*  12-column export detail line (ID .. SOURCE FILE) and the
000400*  end-of-run control-total line shared with LMIALOAD/LMIAFLT.
000500*------------------------------------------------------------*
000600 01  FORMAT-LMIA-EXPORT-HEADER.
000700     05 FILLER  PIC X(19) VALUE 'ID,Province,Stream,'.
000800     05 FILLER  PIC X(19) VALUE 'Employer,City,Posta'.
000900     05 FILLER  PIC X(19) VALUE 'l Code,NOC Code,NOC'.
001000     05 FILLER  PIC X(19) VALUE ' Title,Positions Ap'.
001100     05 FILLER  PIC X(19) VALUE 'proved,Status,Decis'.
001200     05 FILLER  PIC X(20) VALUE 'ion Date,Source File'.
001300*------------------------------------------------------------*
001400 01  FORMAT-LMIA-EXPORT-LINE.
001500     05 FMT-ID                              PIC Z(08)9.
001600     05 FILLER                              PIC X(01) VALUE ','.
001700     05 FMT-PROVINCE                        PIC X(40).
001800     05 FILLER                              PIC X(01) VALUE ','.
001900     05 FMT-STREAM                          PIC X(60).
002000     05 FILLER                              PIC X(01) VALUE ','.
002100     05 FMT-EMPLOYER                        PIC X(200).
002200     05 FILLER                              PIC X(01) VALUE ','.
002300     05 FMT-CITY                            PIC X(80).
002400     05 FILLER                              PIC X(01) VALUE ','.
002500     05 FMT-POSTAL-CODE                     PIC X(10).
002600     05 FILLER                              PIC X(01) VALUE ','.
002700     05 FMT-NOC-CODE                        PIC X(06).
002800     05 FILLER                              PIC X(01) VALUE ','.
002900     05 FMT-NOC-TITLE                       PIC X(120).
003000     05 FILLER                              PIC X(01) VALUE ','.
003100     05 FMT-POSITIONS-APPROVED              PIC Z(05)9.
003200     05 FILLER                              PIC X(01) VALUE ','.
003300     05 FMT-STATUS                          PIC X(08).
003400     05 FILLER                              PIC X(01) VALUE ','.
003500     05 FMT-DECISION-DATE                   PIC 9(08).
003600     05 FILLER                              PIC X(01) VALUE ','.
003700     05 FMT-SOURCE-FILE                     PIC X(50).
003800*------------------------------------------------------------*
003900 01  FORMAT-LMIA-PROVINCE-LINE.
004000     05 FILLER                PIC X(10) VALUE 'PROVINCE: '.
004100     05 FMT-REF-PROVINCE       PIC X(40).
004200     05 FILLER                PIC X(09) VALUE '  COUNT: '.
004300     05 FMT-REF-PROVINCE-COUNT PIC ZZZ,ZZZ,ZZ9.
004400*------------------------------------------------------------*
004500 01  FORMAT-LMIA-NOC-LINE.
004600     05 FILLER                PIC X(10) VALUE 'NOC CODE: '.
004700     05 FMT-REF-NOC-CODE       PIC X(06).
004800     05 FILLER                PIC X(09) VALUE '  TITLE: '.
004900     05 FMT-REF-NOC-TITLE      PIC X(120).
005000*------------------------------------------------------------*
005100 01  FORMAT-LMIA-RUN-TOTALS-LINE.
005200     05 FILLER              PIC X(18) VALUE 'FILES PROCESSED: '.
005300     05 FMT-FILES-PROCESSED  PIC ZZZ9.
005400     05 FILLER              PIC X(04) VALUE SPACE.
005500     05 FILLER              PIC X(14) VALUE 'FILES ERROR: '.
005600     05 FMT-FILES-ERRORED    PIC ZZZ9.
005700     05 FILLER              PIC X(04) VALUE SPACE.
005800     05 FILLER              PIC X(16) VALUE 'RECORDS PARSED: '.
005900     05 FMT-RECORDS-PARSED   PIC ZZZ,ZZ9.
006000     05 FILLER              PIC X(04) VALUE SPACE.
006100     05 FILLER              PIC X(15) VALUE 'RECORDS SAVED: '.
006200     05 FMT-RECORDS-SAVED    PIC ZZZ,ZZ9.
