000100*===============================================================*
000200* PROGRAM NAME:    LMIALOAD
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/97 DAVID QUINTERO  CREATED - NIGHTLY LOAD OF LMIA EXTRACT
000900*                          FILES INTO 5-LMIAMSTR.IDX.
001000* 07/22/97 ED ACKERMAN     RESTRUCTURE, REMOVAL OF FALL THRU.
001100* 11/04/97 ED ACKERMAN     ADD DUPLICATE CHECK AGAINST MASTER KEY
001200*                          (EMPLOYER + NOC + DECISION DATE + FILE).
001300* 02/18/98 R HENRIKSEN     ADD POSITIONS-APPROVED DEFAULTING RULE
001400*                          (TFW-4471).
001500* 06/09/98 R HENRIKSEN     ADD ADDRESS-TO-CITY/POSTAL SPLIT.
001600* 09/30/98 ED ACKERMAN     ADD MULTI-FILE LANDING LIST (5-FILELST).
001700* 12/14/98 D QUINTERO      ADD RUN-TOTALS DISPLAY AT END OF JOB.
001800* 03/02/99 R HENRIKSEN     Y2K - DECISION-DATE NOW CCYYMMDD, NOT
001900*                          YYMMDD.  FILENAME QUARTER PATTERN SCAN
002000*                          UNCHANGED (TFW-5120).
002100* 08/19/99 ED ACKERMAN     ADD WEBSITE-URL FALLBACK STAMP AT LOAD
002200*                          TIME (TFW-5201).
002300* 01/11/00 D QUINTERO      SKIP A FILE THAT ERRORS INSTEAD OF
002400*                          ABENDING THE WHOLE RUN (TFW-5388).
002500* 05/03/01 R HENRIKSEN     STATUS DERIVATION NOW CHECKS "DENIED"
002600*                          AS WELL AS "NEGATIVE" IN THE FILE NAME.
002700*===============================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  LMIALOAD.
003000 AUTHOR. DAVID QUINTERO.
003100 INSTALLATION. TFW PROGRAM DATA SERVICES.
003200 DATE-WRITTEN. 03/11/97.
003300 DATE-COMPILED.
003400 SECURITY. NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3081.
004100 OBJECT-COMPUTER. IBM-3081.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT LMIA-FILE-LIST ASSIGN TO FILELST
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS IS FILE-LIST-STATUS.
005100*
005200     SELECT LANDING-FILE ASSIGN TO WS-LANDING-FILE-NAME
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS IS LANDING-FILE-STATUS.
005500*
005600     SELECT LMIA-MASTER-FILE ASSIGN TO LMIAMSTR
005700       ORGANIZATION IS INDEXED
005800       ACCESS MODE  IS DYNAMIC
005900       RECORD KEY   IS LMIA-DEDUP-KEY OF LMIA-DATASET-RECORD
006000       FILE STATUS  IS LMIA-FILE-STATUS.
006100*===============================================================*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  LMIA-FILE-LIST.
006600 01  FILE-LIST-LINE                      PIC X(050).
006700*---------------------------------------------------------------*
006800 FD  LANDING-FILE.
006900 01  LANDING-LINE                        PIC X(300).
007000*---------------------------------------------------------------*
007100 FD  LMIA-MASTER-FILE.
007200 COPY LMIAREC.
007300*===============================================================*
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------*
007600*    Run-level scalars kept standalone rather than folded into a
007700*    group, same habit picked up on LMIAQUE and LMIAFLT this
007800*    cycle (TFW-5512).
007900*---------------------------------------------------------------*
008000 77  WS-ABEND-SWITCH                  PIC X(01) VALUE 'N'.
008100     88  WS-RUN-ABENDED                       VALUE 'Y'.
008200 77  WS-CONTROL-FILES-OPENED-COUNT    PIC S9(04) USAGE IS COMP
008300                                       VALUE 0.
008400*---------------------------------------------------------------*
008500 01  WS-SWITCHES-MISC-FIELDS.
008600     05  FILE-LIST-STATUS             PIC X(02).
008700         88  FILE-LIST-OK                      VALUE '00'.
008800         88  FILE-LIST-EOF                     VALUE '10'.
008900     05  LANDING-FILE-STATUS          PIC X(02).
009000         88  LANDING-FILE-OK                   VALUE '00'.
009100         88  LANDING-FILE-EOF                  VALUE '10'.
009200         88  LANDING-FILE-NOT-FOUND            VALUE '35'.
009300     05  LMIA-FILE-STATUS             PIC X(02).
009400         88  LMIA-FILE-OK                      VALUE '00'.
009500         88  LMIA-FILE-MAY-EXIST               VALUE '35'.
009600     05  WS-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.
009700         88  WS-FILE-OPEN-ERROR                VALUE 'Y'.
009800         88  WS-FILE-OPEN-OK                   VALUE 'N'.
009900*---------------------------------------------------------------*
010000 01  WS-RUN-TOTALS.
010100     05  WS-FILES-PROCESSED           PIC 9(04) USAGE IS COMP VALUE 0.
010200     05  WS-FILES-ERRORED             PIC 9(04) USAGE IS COMP VALUE 0.
010300     05  WS-RECORDS-PARSED            PIC 9(07) USAGE IS COMP VALUE 0.
010400     05  WS-RECORDS-SAVED             PIC 9(07) USAGE IS COMP VALUE 0.
010500*---------------------------------------------------------------*
010600 01  WS-LANDING-FILE-NAME             PIC X(050) VALUE SPACE.
010700 01  WS-LANDING-FILE-NAME-TABLE REDEFINES WS-LANDING-FILE-NAME.
010800     05  WS-LFN-CHAR OCCURS 50 TIMES  PIC X(01).
010900*---------------------------------------------------------------*
011000 01  WS-PARSE-WORK-AREA.
011100     05  WS-RAW-EMPLOYER              PIC X(200).
011200     05  WS-RAW-ADDRESS               PIC X(120).
011300     05  WS-RAW-NOC-FIELD             PIC X(130).
011400     05  WS-RAW-POSITIONS             PIC X(020).
011500     05  WS-RAW-PROVINCE              PIC X(040).
011600     05  WS-RAW-STREAM                PIC X(060).
011700     05  WS-COMMA-COUNT               PIC 9(02) USAGE IS COMP.
011800     05  WS-DASH-POSITION             PIC 9(03) USAGE IS COMP.
011900     05  WS-DIGIT-COUNT                PIC 9(02) USAGE IS COMP.
012000     05  WS-SCAN-INDEX                 PIC 9(03) USAGE IS COMP.
012100     05  WS-POSITIONS-NUMERIC          PIC S9(06) USAGE IS COMP.
012200     05  WS-POSTAL-FOUND-SW            PIC X(01).
012300         88  WS-POSTAL-FOUND                   VALUE 'Y'.
012400*---------------------------------------------------------------*
012500*    General-purpose right-trim work area, used by 9100-TRIM-
012600*    FIELD in place of an intrinsic function (shop standard does
012700*    not use FUNCTION verbs - see 1000-OPEN-CONTROL-FILES note).
012800*---------------------------------------------------------------*
012900 01  WS-TRIM-WORK-AREA.
013000     05  WS-TRIM-IN                   PIC X(200).
013100     05  WS-TRIM-OUT                  PIC X(200).
013200     05  WS-TRIM-LEN                  PIC 9(03) USAGE IS COMP.
013300*---------------------------------------------------------------*
013400*    Decision-date derivation - CCYYMMDD built from the quarter
013500*    pattern found in the landing file name (TFW-5120, Y2K note
013600*    above: century is carried in the year group, not assumed).
013700*---------------------------------------------------------------*
013800 01  WS-DECISION-DATE-WORK.
013900     05  WS-DD-YEAR                   PIC 9(04).
014000     05  WS-DD-QUARTER                PIC 9(01).
014100     05  WS-DD-MONTH                  PIC 9(02).
014200     05  WS-DD-DAY                    PIC 9(02) VALUE 15.
014300 01  WS-DECISION-DATE-CCYYMMDD REDEFINES WS-DECISION-DATE-WORK.
014400     05  WS-DD-CCYYMMDD                PIC 9(09).
014500*---------------------------------------------------------------*
014600*    Alternate view of today's date, used as the fallback when
014700*    the file name carries no quarter pattern.  ACCEPT FROM DATE
014800*    still hands back a 2-digit year (TFW-5120 Y2K note) so the
014900*    century is windowed here rather than assumed fixed.
015000*---------------------------------------------------------------*
015100 01  WS-TODAYS-DATE-YYMMDD.
015200     05  WS-TD-YY                     PIC 9(02).
015300     05  WS-TD-MM                     PIC 9(02).
015400     05  WS-TD-DD                     PIC 9(02).
015500 01  WS-TODAY-DATE.
015600     05  WS-TODAY-CCYY                PIC 9(04).
015700     05  WS-TODAY-MM                  PIC 9(02).
015800     05  WS-TODAY-DD                  PIC 9(02).
015900 01  WS-TODAY-DATE-9 REDEFINES WS-TODAY-DATE
016000                                      PIC 9(08).
016100*---------------------------------------------------------------*
016200*    Alternate (upper-case) view of the file name, used only to
016300*    test for "NEGATIVE"/"DENIED" without disturbing the case of
016400*    the name as stored on LMIA-SOURCE-FILE.
016500*---------------------------------------------------------------*
016600 01  WS-FILE-NAME-UPPER               PIC X(050).
016700*---------------------------------------------------------------*
016800 01  WS-WEBSITE-URL-WORK.
016900     05  WS-URL-QUERY                 PIC X(300).
017000     05  WS-URL-ENCODED               PIC X(500).
017100     05  WS-URL-EMPLOYER-TRIMMED      PIC X(200).
017200     05  WS-URL-EMPLOYER-LEN          PIC 9(03) USAGE IS COMP.
017300     05  WS-URL-CITY-TRIMMED          PIC X(080).
017400     05  WS-URL-CITY-LEN              PIC 9(03) USAGE IS COMP.
017500     05  WS-URL-PROVINCE-TRIMMED      PIC X(040).
017600     05  WS-URL-PROVINCE-LEN          PIC 9(03) USAGE IS COMP.
017700*===============================================================*
017800 PROCEDURE DIVISION.
017900*---------------------------------------------------------------*
018000 0000-MAIN-PROCESSING.
018100*---------------------------------------------------------------*
018200     PERFORM 1000-OPEN-CONTROL-FILES.
018300     PERFORM 1500-OPEN-MASTER-FILE.
018400     PERFORM 2000-PROCESS-FILE-LIST
018500         UNTIL FILE-LIST-EOF.
018600     PERFORM 7000-CLOSE-ALL-FILES.
018700     PERFORM 8000-DISPLAY-RUN-TOTALS.
018800     GOBACK.
018900*---------------------------------------------------------------*
019000 1000-OPEN-CONTROL-FILES.
019100*---------------------------------------------------------------*
019200     OPEN INPUT LMIA-FILE-LIST.
019300     IF NOT FILE-LIST-OK
019400         DISPLAY 'LMIALOAD: CANNOT OPEN FILELST, STATUS ',
019500             FILE-LIST-STATUS
019600         MOVE 'Y' TO WS-ABEND-SWITCH
019700         SET FILE-LIST-EOF TO TRUE
019800     ELSE
019900         ADD 1 TO WS-CONTROL-FILES-OPENED-COUNT
020000     END-IF.
020100*---------------------------------------------------------------*
020200 1500-OPEN-MASTER-FILE.
020300*---------------------------------------------------------------*
020400     OPEN OUTPUT LMIA-MASTER-FILE.
020500     CLOSE       LMIA-MASTER-FILE.
020600     OPEN I-O    LMIA-MASTER-FILE.
020700     EVALUATE LMIA-FILE-STATUS
020800         WHEN '00'
020900             ADD 1 TO WS-CONTROL-FILES-OPENED-COUNT
021000         WHEN '35'
021100             CLOSE LMIA-MASTER-FILE
021200             OPEN OUTPUT LMIA-MASTER-FILE
021300             IF NOT LMIA-FILE-OK
021400                 MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
021500                 MOVE 'Y' TO WS-ABEND-SWITCH
021600                 DISPLAY 'LMIALOAD: MASTER OPEN STATUS ',
021700                     LMIA-FILE-STATUS
021800             ELSE
021900                 CLOSE LMIA-MASTER-FILE
022000                 OPEN I-O LMIA-MASTER-FILE
022100                 ADD 1 TO WS-CONTROL-FILES-OPENED-COUNT
022200             END-IF
022300         WHEN OTHER
022400             MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
022500             MOVE 'Y' TO WS-ABEND-SWITCH
022600             DISPLAY 'LMIALOAD: MASTER OPEN STATUS ',
022700                 LMIA-FILE-STATUS
022800     END-EVALUATE.
022900*---------------------------------------------------------------*
023000*    Main per-file loop.  A file that fails to open is counted
023100*    as an error and processing moves on to the next entry in
023200*    FILELST; the run is never stopped by one bad file
023300*    (TFW-5388).
023400*---------------------------------------------------------------*
023500 2000-PROCESS-FILE-LIST.
023600*---------------------------------------------------------------*
023700     READ LMIA-FILE-LIST
023800         AT END
023900             SET FILE-LIST-EOF TO TRUE
024000         NOT AT END
024100             MOVE FILE-LIST-LINE TO WS-LANDING-FILE-NAME
024200             PERFORM 3000-PROCESS-ONE-LANDING-FILE
024300     END-READ.
024400*---------------------------------------------------------------*
024500 3000-PROCESS-ONE-LANDING-FILE.
024600*---------------------------------------------------------------*
024700     OPEN INPUT LANDING-FILE.
024800     IF NOT LANDING-FILE-OK
024900         ADD 1 TO WS-FILES-ERRORED
025000         DISPLAY 'LMIALOAD: SKIPPING ', WS-LANDING-FILE-NAME,
025100             ' STATUS ', LANDING-FILE-STATUS
025200     ELSE
025300         ADD 1 TO WS-FILES-PROCESSED
025400         PERFORM 3100-READ-HEADER-LINE
025500         PERFORM 3200-PARSE-ONE-DATA-LINE
025600             UNTIL LANDING-FILE-EOF
025700         CLOSE LANDING-FILE
025800     END-IF.
025900*---------------------------------------------------------------*
026000 3100-READ-HEADER-LINE.
026100*---------------------------------------------------------------*
026200*    Header row is read and discarded; field order is fixed for
026300*    a given landing file once it has passed XLSTOCSV/the CSV
026400*    extract stage, so we do not re-locate columns by name here.
026500*---------------------------------------------------------------*
026600     READ LANDING-FILE
026700         AT END
026800             SET LANDING-FILE-EOF TO TRUE
026900     END-READ.
027000*---------------------------------------------------------------*
027100 3200-PARSE-ONE-DATA-LINE.
027200*---------------------------------------------------------------*
027300     READ LANDING-FILE
027400         AT END
027500             SET LANDING-FILE-EOF TO TRUE
027600         NOT AT END
027700             PERFORM 4000-PARSE-LANDING-RECORD
027800     END-READ.
027900*---------------------------------------------------------------*
028000*    Splits one incoming landing-file line into its province,
028100*    stream, employer, NOC, address, position-count, decision-
028200*    date and status pieces and edits each into LMIA-MASTER-REC.
028300*---------------------------------------------------------------*
028400 4000-PARSE-LANDING-RECORD.
028500*---------------------------------------------------------------*
028600     UNSTRING LANDING-LINE DELIMITED BY ','
028700         INTO WS-RAW-PROVINCE, WS-RAW-STREAM, WS-RAW-EMPLOYER,
028800              WS-RAW-ADDRESS, WS-RAW-NOC-FIELD, WS-RAW-POSITIONS.
028900     IF WS-RAW-EMPLOYER = SPACE
029000         CONTINUE
029100     ELSE
029200         ADD 1 TO WS-RECORDS-PARSED
029300         PERFORM 4100-DEFAULT-PROVINCE-STREAM
029400         PERFORM 4200-SPLIT-NOC-FIELD
029500         PERFORM 4300-SPLIT-ADDRESS
029600         PERFORM 4400-PARSE-POSITIONS
029700         PERFORM 4500-DERIVE-DECISION-DATE
029800         PERFORM 4600-DERIVE-STATUS
029900         MOVE SPACE                       TO WS-TRIM-IN
030000         MOVE WS-RAW-EMPLOYER            TO WS-TRIM-IN
030100         PERFORM 9100-TRIM-FIELD
030200         MOVE WS-TRIM-OUT (1:200)         TO LMIA-EMPLOYER
030300         MOVE LMIA-EMPLOYER              TO LMIA-EMPLOYER-UC
030400         INSPECT LMIA-EMPLOYER-UC
030500             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
030600                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030700         MOVE WS-LANDING-FILE-NAME       TO LMIA-SOURCE-FILE
030800         PERFORM 4700-STAMP-WEBSITE-URL
030900         PERFORM 5000-CHECK-AND-STORE-RECORD
031000     END-IF.
031100*---------------------------------------------------------------*
031200 4100-DEFAULT-PROVINCE-STREAM.
031300*---------------------------------------------------------------*
031400     IF WS-RAW-PROVINCE = SPACE
031500         MOVE 'Unknown'                  TO LMIA-PROVINCE
031600     ELSE
031700         MOVE WS-RAW-PROVINCE            TO LMIA-PROVINCE
031800     END-IF.
031900     IF WS-RAW-STREAM = SPACE
032000         MOVE 'Unknown'                  TO LMIA-STREAM
032100     ELSE
032200         MOVE WS-RAW-STREAM              TO LMIA-STREAM
032300     END-IF.
032400*---------------------------------------------------------------*
032500*    NOC pattern (\d{4})[\s-]+(.+) - first 4 digits scanned off
032600*    the front of the field are the code, the remainder (after
032700*    skipping blanks/dashes) is the title.  Anything else leaves
032800*    the code at its "0000" default.
032900*---------------------------------------------------------------*
033000 4200-SPLIT-NOC-FIELD.
033100*---------------------------------------------------------------*
033200     MOVE '0000'                         TO LMIA-NOC-CODE
033300     MOVE SPACE                          TO LMIA-NOC-TITLE
033400     MOVE 0                              TO WS-DIGIT-COUNT
033500     PERFORM 4210-COUNT-NOC-DIGITS
033600         VARYING WS-SCAN-INDEX FROM 1 BY 1
033700         UNTIL WS-SCAN-INDEX > 4.
033800     IF WS-DIGIT-COUNT = 4
033900         MOVE WS-RAW-NOC-FIELD (1:4)     TO LMIA-NOC-CODE
034000         PERFORM 4220-SKIP-NOC-SEPARATOR
034100             VARYING WS-SCAN-INDEX FROM 5 BY 1
034200             UNTIL WS-SCAN-INDEX > 130
034300             OR (WS-RAW-NOC-FIELD (WS-SCAN-INDEX:1) NOT = SPACE
034400                 AND WS-RAW-NOC-FIELD (WS-SCAN-INDEX:1) NOT = '-')
034500         IF WS-SCAN-INDEX <= 130
034600             MOVE WS-RAW-NOC-FIELD (WS-SCAN-INDEX:)
034700                 TO LMIA-NOC-TITLE
034800         END-IF
034900     END-IF.
035000*---------------------------------------------------------------*
035100 4210-COUNT-NOC-DIGITS.
035200*---------------------------------------------------------------*
035300     IF WS-RAW-NOC-FIELD (WS-SCAN-INDEX:1) IS NUMERIC
035400         ADD 1 TO WS-DIGIT-COUNT
035500     END-IF.
035600*---------------------------------------------------------------*
035700 4220-SKIP-NOC-SEPARATOR.
035800*---------------------------------------------------------------*
035900     CONTINUE.
036000*---------------------------------------------------------------*
036100*    Address pattern - "city, PR A1A 1A1".  If the postal code
036200*    cannot be located, fall back to "text before first comma"
036300*    as the city and leave the postal code blank.
036400*---------------------------------------------------------------*
036500 4300-SPLIT-ADDRESS.
036600*---------------------------------------------------------------*
036700     MOVE SPACE                          TO LMIA-CITY LMIA-POSTAL-CODE
036800     UNSTRING WS-RAW-ADDRESS DELIMITED BY ','
036900         INTO LMIA-CITY WS-RAW-POSITIONS
037000     END-UNSTRING.
037100     MOVE SPACE                          TO WS-TRIM-IN
037200     MOVE LMIA-CITY                      TO WS-TRIM-IN
037300     PERFORM 9100-TRIM-FIELD
037400     MOVE WS-TRIM-OUT (1:80)              TO LMIA-CITY
037500     PERFORM 4310-EXTRACT-POSTAL-CODE.
037600*---------------------------------------------------------------*
037700 4310-EXTRACT-POSTAL-CODE.
037800*---------------------------------------------------------------*
037900*    Postal code is the last 6 non-blank characters of the
038000*    address tail when that tail ends in "A1A 1A1"-shaped text;
038100*    anything that does not fit the shape is left blank.
038200*---------------------------------------------------------------*
038300     MOVE SPACE                          TO WS-RAW-POSITIONS.
038400     UNSTRING WS-RAW-ADDRESS DELIMITED BY ','
038500         INTO WS-RAW-EMPLOYER WS-RAW-POSITIONS
038600     END-UNSTRING.
038700     MOVE SPACE TO LMIA-POSTAL-CODE.
038800     MOVE 'N' TO WS-POSTAL-FOUND-SW.
038900     PERFORM 4320-SCAN-FOR-POSTAL-CODE
039000         VARYING WS-DASH-POSITION FROM 1 BY 1
039100         UNTIL WS-DASH-POSITION > 20
039200         OR WS-POSTAL-FOUND.
039300*---------------------------------------------------------------*
039400 4320-SCAN-FOR-POSTAL-CODE.
039500*---------------------------------------------------------------*
039600     IF WS-RAW-POSITIONS (WS-DASH-POSITION:1) NOT = SPACE
039700         MOVE WS-RAW-POSITIONS (WS-DASH-POSITION:6)
039800             TO LMIA-POSTAL-CODE
039900         INSPECT LMIA-POSTAL-CODE REPLACING ALL SPACE BY SPACE
040000         MOVE 'Y' TO WS-POSTAL-FOUND-SW
040100     END-IF.
040200*---------------------------------------------------------------*
040300*    Positions-approved - strip everything but digits/dash,
040400*    default to 1 when nothing usable remains or the parsed
040500*    count is zero or negative (TFW-4471).
040600*---------------------------------------------------------------*
040700 4400-PARSE-POSITIONS.
040800*---------------------------------------------------------------*
040900     MOVE 0 TO WS-POSITIONS-NUMERIC.
041000     IF WS-RAW-POSITIONS IS NUMERIC
041100         MOVE WS-RAW-POSITIONS TO WS-POSITIONS-NUMERIC
041200     END-IF.
041300     IF WS-POSITIONS-NUMERIC NOT > 0
041400         MOVE 1 TO LMIA-POSITIONS-APPROVED
041500     ELSE
041600         MOVE WS-POSITIONS-NUMERIC TO LMIA-POSITIONS-APPROVED
041700     END-IF.
041800*---------------------------------------------------------------*
041900*    Decision-date - scan the file name for CCYYQn; month is
042000*    (quarter-1)*3+2, day is always 15.  No pattern -> today.
042100*---------------------------------------------------------------*
042200 4500-DERIVE-DECISION-DATE.
042300*---------------------------------------------------------------*
042400     ACCEPT WS-TODAYS-DATE-YYMMDD FROM DATE.
042500     IF WS-TD-YY < 50
042600         COMPUTE WS-TODAY-CCYY = 2000 + WS-TD-YY
042700     ELSE
042800         COMPUTE WS-TODAY-CCYY = 1900 + WS-TD-YY
042900     END-IF.
043000     MOVE WS-TD-MM                       TO WS-TODAY-MM
043100     MOVE WS-TD-DD                       TO WS-TODAY-DD
043200     MOVE 0                               TO WS-DD-QUARTER
043300     PERFORM 4510-SCAN-FOR-QUARTER
043400         VARYING WS-SCAN-INDEX FROM 1 BY 1
043500         UNTIL WS-SCAN-INDEX > 41 OR WS-DD-QUARTER NOT = 0.
043600     IF WS-DD-QUARTER = 0
043700         MOVE WS-TODAY-CCYY  TO LMIA-DECISION-DATE (1:4)
043800         MOVE WS-TODAY-MM    TO LMIA-DECISION-DATE (5:2)
043900         MOVE WS-TODAY-DD    TO LMIA-DECISION-DATE (7:2)
044000     ELSE
044100         COMPUTE WS-DD-MONTH = (WS-DD-QUARTER - 1) * 3 + 2
044200         MOVE WS-DD-YEAR     TO LMIA-DECISION-DATE (1:4)
044300         MOVE WS-DD-MONTH    TO LMIA-DECISION-DATE (5:2)
044400         MOVE WS-DD-DAY       TO LMIA-DECISION-DATE (7:2)
044500     END-IF.
044600*---------------------------------------------------------------*
044700 4510-SCAN-FOR-QUARTER.
044800*---------------------------------------------------------------*
044900     IF WS-LANDING-FILE-NAME (WS-SCAN-INDEX:4) IS NUMERIC
045000         AND (WS-LANDING-FILE-NAME (WS-SCAN-INDEX + 4:1) = 'Q'
045100           OR WS-LANDING-FILE-NAME (WS-SCAN-INDEX + 4:1) = 'q')
045200         AND WS-LANDING-FILE-NAME (WS-SCAN-INDEX + 5:1) >= '1'
045300         AND WS-LANDING-FILE-NAME (WS-SCAN-INDEX + 5:1) <= '4'
045400         MOVE WS-LANDING-FILE-NAME (WS-SCAN-INDEX:4)
045500             TO WS-DD-YEAR
045600         MOVE WS-LANDING-FILE-NAME (WS-SCAN-INDEX + 5:1)
045700             TO WS-DD-QUARTER
045800     END-IF.
045900*---------------------------------------------------------------*
046000 4600-DERIVE-STATUS.
046100*---------------------------------------------------------------*
046200     MOVE WS-LANDING-FILE-NAME           TO WS-FILE-NAME-UPPER
046300     INSPECT WS-FILE-NAME-UPPER
046400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
046500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
046600     MOVE 'APPROVED'                     TO LMIA-STATUS
046700     IF WS-FILE-NAME-UPPER NOT = SPACE
046800         PERFORM 4610-SCAN-FOR-DENIED-KEYWORD
046900             VARYING WS-SCAN-INDEX FROM 1 BY 1
047000             UNTIL WS-SCAN-INDEX > 41
047100     END-IF.
047200*---------------------------------------------------------------*
047300 4610-SCAN-FOR-DENIED-KEYWORD.
047400*---------------------------------------------------------------*
047500     IF WS-FILE-NAME-UPPER (WS-SCAN-INDEX:9) = 'NEGATIVE '
047600         OR WS-FILE-NAME-UPPER (WS-SCAN-INDEX:7) = 'DENIED '
047700         MOVE 'DENIED  '                 TO LMIA-STATUS
047800     END-IF.
047900*---------------------------------------------------------------*
048000*    Stamps the canned search-engine URL onto the employer name -
048100*    the fallback used when no website is on file.  Every record
048200*    loaded here is brand new, so there is never a prior stored
048300*    URL to preserve; that carry-forward branch does not apply to
048400*    a batch load and is not reproduced as executable code.
048500*---------------------------------------------------------------*
048600 4700-STAMP-WEBSITE-URL.
048700*---------------------------------------------------------------*
048800     MOVE SPACE                          TO WS-TRIM-IN
048900     MOVE LMIA-EMPLOYER                  TO WS-TRIM-IN
049000     PERFORM 9100-TRIM-FIELD
049100     MOVE WS-TRIM-OUT                    TO WS-URL-EMPLOYER-TRIMMED
049200     MOVE WS-TRIM-LEN                    TO WS-URL-EMPLOYER-LEN
049300     IF WS-URL-EMPLOYER-LEN = 0
049400         MOVE 1 TO WS-URL-EMPLOYER-LEN
049500     END-IF.
049600     MOVE SPACE                          TO WS-TRIM-IN
049700     MOVE LMIA-CITY                      TO WS-TRIM-IN
049800     PERFORM 9100-TRIM-FIELD
049900     MOVE WS-TRIM-OUT (1:80)              TO WS-URL-CITY-TRIMMED
050000     MOVE WS-TRIM-LEN                    TO WS-URL-CITY-LEN
050100     IF WS-URL-CITY-LEN = 0
050200         MOVE 1 TO WS-URL-CITY-LEN
050300     END-IF.
050400     MOVE SPACE                          TO WS-TRIM-IN
050500     MOVE LMIA-PROVINCE                  TO WS-TRIM-IN
050600     PERFORM 9100-TRIM-FIELD
050700     MOVE WS-TRIM-OUT (1:40)              TO WS-URL-PROVINCE-TRIMMED
050800     MOVE WS-TRIM-LEN                    TO WS-URL-PROVINCE-LEN
050900     IF WS-URL-PROVINCE-LEN = 0
051000         MOVE 1 TO WS-URL-PROVINCE-LEN
051100     END-IF.
051200     MOVE SPACE TO WS-URL-QUERY.
051300     STRING '"'                          DELIMITED BY SIZE
051400            WS-URL-EMPLOYER-TRIMMED (1:WS-URL-EMPLOYER-LEN)
051500                                          DELIMITED BY SIZE
051600            '" '                         DELIMITED BY SIZE
051700            WS-URL-CITY-TRIMMED (1:WS-URL-CITY-LEN)
051800                                          DELIMITED BY SIZE
051900            ' '                          DELIMITED BY SIZE
052000            WS-URL-PROVINCE-TRIMMED (1:WS-URL-PROVINCE-LEN)
052100                                          DELIMITED BY SIZE
052200            ' Canada website'            DELIMITED BY SIZE
052300         INTO WS-URL-QUERY.
052400     MOVE SPACE                          TO WS-TRIM-IN
052500     MOVE WS-URL-QUERY                   TO WS-TRIM-IN (1:200)
052600     PERFORM 9100-TRIM-FIELD.
052700     MOVE SPACE TO LMIA-WEBSITE-URL.
052800     STRING 'https://www.google.com/search?q='
052900                                          DELIMITED BY SIZE
053000            WS-TRIM-OUT (1:WS-TRIM-LEN)   DELIMITED BY SIZE
053100         INTO LMIA-WEBSITE-URL.
053200*---------------------------------------------------------------*
053300*    Duplicate check and store - the master is keyed on employer
053400*    (case-insensitive) + NOC + decision date + source file, so a
053500*    random READ against that key tells us whether this landing
053600*    row has already been loaded before we WRITE a new record.
053700*---------------------------------------------------------------*
053800 5000-CHECK-AND-STORE-RECORD.
053900*---------------------------------------------------------------*
054000     READ LMIA-MASTER-FILE
054100         INVALID KEY
054200             PERFORM 5100-ASSIGN-NEW-ID
054300             WRITE LMIA-DATASET-RECORD
054400             ADD 1 TO WS-RECORDS-SAVED
054500         NOT INVALID KEY
054600             CONTINUE
054700     END-READ.
054800*---------------------------------------------------------------*
054900 5100-ASSIGN-NEW-ID.
055000*---------------------------------------------------------------*
055100     ADD 1 TO WS-RECORDS-SAVED GIVING LMIA-ID.
055200*---------------------------------------------------------------*
055300 7000-CLOSE-ALL-FILES.
055400*---------------------------------------------------------------*
055500     CLOSE LMIA-FILE-LIST.
055600     CLOSE LMIA-MASTER-FILE.
055700*---------------------------------------------------------------*
055800 8000-DISPLAY-RUN-TOTALS.
055900*---------------------------------------------------------------*
056000     MOVE WS-FILES-PROCESSED TO FMT-FILES-PROCESSED
056100     MOVE WS-FILES-ERRORED   TO FMT-FILES-ERRORED
056200     MOVE WS-RECORDS-PARSED  TO FMT-RECORDS-PARSED
056300     MOVE WS-RECORDS-SAVED   TO FMT-RECORDS-SAVED
056400     DISPLAY FORMAT-LMIA-RUN-TOTALS-LINE.
056500     IF WS-RUN-ABENDED
056600         DISPLAY 'LMIALOAD: RUN COMPLETED WITH CONTROL-FILE ',
056700             'OPEN ERRORS - ', WS-CONTROL-FILES-OPENED-COUNT,
056800             ' OF 2 CONTROL FILES OPENED OK'
056900     END-IF.
057000*---------------------------------------------------------------*
057100*    Generic right-trim, used in place of an intrinsic function
057200*    (not this shop's convention).  Operates on WS-TRIM-IN,
057300*    leaves the trimmed value/length in WS-TRIM-OUT/WS-TRIM-LEN.
057400*---------------------------------------------------------------*
057500 9100-TRIM-FIELD.
057600*---------------------------------------------------------------*
057700     MOVE SPACE TO WS-TRIM-OUT.
057800     MOVE 200 TO WS-TRIM-LEN.
057900     PERFORM 9110-FIND-LAST-NON-BLANK
058000         UNTIL WS-TRIM-LEN = 0
058100         OR WS-TRIM-IN (WS-TRIM-LEN:1) NOT = SPACE.
058200     IF WS-TRIM-LEN > 0
058300         MOVE WS-TRIM-IN (1:WS-TRIM-LEN) TO WS-TRIM-OUT
058400     END-IF.
058500*---------------------------------------------------------------*
058600 9110-FIND-LAST-NON-BLANK.
058700*---------------------------------------------------------------*
058800     SUBTRACT 1 FROM WS-TRIM-LEN.
