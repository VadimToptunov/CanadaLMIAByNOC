000100*===============================================================*
000200* PROGRAM NAME:    LMIAX2C
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/98 ED ACKERMAN     CREATED - CONVERTS THE TAB/NEWLINE
000900*                          BLOB PULLED OFF THE FIRST WORKSHEET OF
001000*                          AN EXTRACT WORKBOOK INTO A COMMA-
001100*                          DELIMITED TEXT FILE (TFW-4690).  THE
001200*                          WORKBOOK ITSELF IS OPENED AND STAGED
001300*                          TO THIS TAB/NEWLINE FORM BY A STEP
001400*                          AHEAD OF THIS ONE IN THE JOB STREAM.
001500* 06/02/98 D QUINTERO      QUOTE A COLUMN VALUE ON OUTPUT WHEN IT
001600*                          CARRIES A COMMA OR A QUOTE OF ITS OWN
001700*                          - A FEW EXTRACT COLUMNS HAD COMMAS IN
001800*                          THE EMPLOYER NAME AND WERE BREAKING
001900*                          THE DOWNSTREAM LOAD STEP (TFW-4722).
002000* 01/14/99 R HENRIKSEN     RAISE THE COLUMN LIMIT PER ROW FROM 20
002100*                          TO 30 - THE WIDER EXTRACT LAYOUTS WERE
002200*                          GETTING TRUNCATED (TFW-4801).
002300* 05/03/99 ED ACKERMAN     Y2K REVIEW - NO DATE-SENSITIVE LOGIC IN
002400*                          THIS MEMBER, NO CHANGE REQUIRED.
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  LMIAX2C.
002800 AUTHOR. ED ACKERMAN.
002900 INSTALLATION. TFW PROGRAM DATA SERVICES.
003000 DATE-WRITTEN. 03/11/98.
003100 DATE-COMPILED.
003200 SECURITY. NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400*---------------------------------------------------------------*
004500 FILE-CONTROL.
004600     SELECT WORKBOOK-TEXT-FILE ASSIGN TO LMIAXLST
004700       FILE STATUS IS WORKBOOK-FILE-STATUS.
004800     SELECT CSV-OUT-FILE       ASSIGN TO LMIAXLSC
004900       FILE STATUS IS CSV-OUT-FILE-STATUS.
005000*===============================================================*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400*    WORKBOOK-TEXT-FILE is the tab/newline blob staged ahead of
005500*    this step - one line per worksheet row, columns tab-
005600*    separated.  This member does not open the workbook itself.
005700*---------------------------------------------------------------*
005800 FD  WORKBOOK-TEXT-FILE.
005900 01  TAB-LINE                        PIC X(2000).
006000*---------------------------------------------------------------*
006100 FD  CSV-OUT-FILE.
006200 01  CSV-LINE                        PIC X(2000).
006300*===============================================================*
006400 WORKING-STORAGE SECTION.
006500*---------------------------------------------------------------*
006600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006700     05  WORKBOOK-FILE-STATUS         PIC X(02).
006800         88 WORKBOOK-FILE-OK                 VALUE '00'.
006900         88 WORKBOOK-FILE-EOF                VALUE '10'.
007000     05  CSV-OUT-FILE-STATUS          PIC X(02).
007100         88 CSV-OUT-FILE-OK                  VALUE '00'.
007200     05  WS-FIELD-COUNT                PIC S9(04) USAGE IS COMP.
007300     05  WS-SCAN-INDEX                 PIC S9(04) USAGE IS COMP.
007400     05  WS-CHAR-INDEX                 PIC S9(04) USAGE IS COMP.
007500     05  WS-QUOTE-TALLY                PIC S9(04) USAGE IS COMP.
007600     05  WS-COMMA-TALLY                PIC S9(04) USAGE IS COMP.
007700     05  WS-OUT-POINTER                PIC S9(04) USAGE IS COMP.
007800     05  WS-LINES-CONVERTED            PIC S9(07) USAGE IS COMP.
007900     05  WS-NEEDS-QUOTE-SW             PIC X(01) VALUE 'N'.
008000         88 WS-FIELD-NEEDS-QUOTE              VALUE 'Y'.
008100     05  FILLER                        PIC X(01).
008200*---------------------------------------------------------------*
008300*    Raw byte view of the run switches, kept for the console
008400*    abend dump habit carried over from LMIAQUE and LMIACLN.
008500*---------------------------------------------------------------*
008600 01  WS-SWITCHES-DEBUG-VIEW REDEFINES WS-SWITCHES-SUBSCRIPTS-MISC.
008700     05  WS-DEBUG-RAW                  PIC X(24).
008800*---------------------------------------------------------------*
008900 01  WS-TAB-CHAR                       PIC X(01) VALUE X'09'.
009000 01  WS-QUOTE-CHAR                     PIC X(01) VALUE '"'.
009100 01  WS-COMMA-CHAR                     PIC X(01) VALUE ','.
009200*---------------------------------------------------------------*
009300*    One row's worth of columns, split off TAB-LINE on a tab
009400*    delimiter.  30 columns per row covers the widest extract
009500*    layout seen to date (TFW-4801).
009600*---------------------------------------------------------------*
009700 01  WS-FIELD-TABLE.
009800     05  WS-FIELD-ENTRY OCCURS 30 TIMES PIC X(100).
009900*---------------------------------------------------------------*
010000*    Work areas for quoting one column value - a char-table view
010100*    for the scan/copy, same habit LMIACLN uses to compact a line
010200*    one byte at a time.
010300*---------------------------------------------------------------*
010400 01  WS-FIELD-WORK                     PIC X(100).
010500 01  WS-FIELD-WORK-TABLE REDEFINES WS-FIELD-WORK.
010600     05  WS-FW-CHAR OCCURS 100 TIMES   PIC X(01).
010700 01  WS-QUOTED-FIELD                   PIC X(204).
010800 01  WS-QUOTED-FIELD-TABLE REDEFINES WS-QUOTED-FIELD.
010900     05  WS-QF-CHAR OCCURS 204 TIMES   PIC X(01).
011000 01  WS-QUOTED-LEN                     PIC S9(04) USAGE IS COMP.
011100*---------------------------------------------------------------*
011200*    Generic right-trim work area - same backward-scan habit as
011300*    LMIALOAD's 9100-TRIM-FIELD, used here to find how many of
011400*    the 100 bytes in WS-FIELD-WORK are real column text before
011500*    it gets wrapped in quotes.
011600*---------------------------------------------------------------*
011700 01  WS-TRIM-WORK-AREA.
011800     05  WS-TRIM-IN                    PIC X(100).
011900     05  WS-TRIM-OUT                   PIC X(100).
012000     05  WS-TRIM-LEN                   PIC S9(04) USAGE IS COMP.
012100     05  FILLER                        PIC X(01).
012200*===============================================================*
012300 PROCEDURE DIVISION.
012400*---------------------------------------------------------------*
012500 0000-MAIN-PROCESSING.
012600*---------------------------------------------------------------*
012700     PERFORM 1000-OPEN-FILES.
012800     PERFORM 1100-READ-ONE-TAB-LINE.
012900     PERFORM 2000-CONVERT-ONE-LINE
013000         UNTIL WORKBOOK-FILE-EOF.
013100     PERFORM 7000-CLOSE-FILES.
013200     DISPLAY 'LMIAX2C: ROWS CONVERTED: ', WS-LINES-CONVERTED.
013300     GOBACK.
013400*---------------------------------------------------------------*
013500 1000-OPEN-FILES.
013600*---------------------------------------------------------------*
013700     MOVE 0 TO WS-LINES-CONVERTED.
013800     OPEN INPUT  WORKBOOK-TEXT-FILE.
013900     OPEN OUTPUT CSV-OUT-FILE.
014000     IF NOT WORKBOOK-FILE-OK
014100         DISPLAY 'LMIAX2C: CANNOT OPEN LMIAXLST - STATUS ',
014200             WORKBOOK-FILE-STATUS
014300         SET WORKBOOK-FILE-EOF TO TRUE
014400     END-IF.
014500*---------------------------------------------------------------*
014600 1100-READ-ONE-TAB-LINE.
014700*---------------------------------------------------------------*
014800     READ WORKBOOK-TEXT-FILE
014900         AT END
015000             SET WORKBOOK-FILE-EOF TO TRUE
015100     END-READ.
015200*---------------------------------------------------------------*
015300 2000-CONVERT-ONE-LINE.
015400*---------------------------------------------------------------*
015500     PERFORM 2100-SPLIT-LINE-ON-TAB.
015600     PERFORM 2200-BUILD-CSV-LINE.
015700     WRITE CSV-LINE.
015800     ADD 1 TO WS-LINES-CONVERTED.
015900     PERFORM 1100-READ-ONE-TAB-LINE.
016000*---------------------------------------------------------------*
016100 2100-SPLIT-LINE-ON-TAB.
016200*---------------------------------------------------------------*
016300     MOVE SPACE TO WS-FIELD-TABLE.
016400     UNSTRING TAB-LINE DELIMITED BY WS-TAB-CHAR
016500         INTO WS-FIELD-ENTRY (01), WS-FIELD-ENTRY (02),
016600              WS-FIELD-ENTRY (03), WS-FIELD-ENTRY (04),
016700              WS-FIELD-ENTRY (05), WS-FIELD-ENTRY (06),
016800              WS-FIELD-ENTRY (07), WS-FIELD-ENTRY (08),
016900              WS-FIELD-ENTRY (09), WS-FIELD-ENTRY (10),
017000              WS-FIELD-ENTRY (11), WS-FIELD-ENTRY (12),
017100              WS-FIELD-ENTRY (13), WS-FIELD-ENTRY (14),
017200              WS-FIELD-ENTRY (15), WS-FIELD-ENTRY (16),
017300              WS-FIELD-ENTRY (17), WS-FIELD-ENTRY (18),
017400              WS-FIELD-ENTRY (19), WS-FIELD-ENTRY (20),
017500              WS-FIELD-ENTRY (21), WS-FIELD-ENTRY (22),
017600              WS-FIELD-ENTRY (23), WS-FIELD-ENTRY (24),
017700              WS-FIELD-ENTRY (25), WS-FIELD-ENTRY (26),
017800              WS-FIELD-ENTRY (27), WS-FIELD-ENTRY (28),
017900              WS-FIELD-ENTRY (29), WS-FIELD-ENTRY (30)
018000         TALLYING IN WS-FIELD-COUNT
018100     END-UNSTRING.
018200*---------------------------------------------------------------*
018300 2200-BUILD-CSV-LINE.
018400*---------------------------------------------------------------*
018500     MOVE SPACE TO CSV-LINE.
018600     MOVE 1 TO WS-OUT-POINTER.
018700     PERFORM 2300-EMIT-ONE-FIELD
018800         VARYING WS-SCAN-INDEX FROM 1 BY 1
018900         UNTIL WS-SCAN-INDEX > WS-FIELD-COUNT.
019000*---------------------------------------------------------------*
019100 2300-EMIT-ONE-FIELD.
019200*---------------------------------------------------------------*
019300     IF WS-SCAN-INDEX > 1
019400         STRING WS-COMMA-CHAR DELIMITED BY SIZE
019500             INTO CSV-LINE
019600             WITH POINTER WS-OUT-POINTER
019700         END-STRING
019800     END-IF.
019900     MOVE WS-FIELD-ENTRY (WS-SCAN-INDEX) TO WS-FIELD-WORK.
020000     PERFORM 2400-TEST-NEEDS-QUOTE.
020100     IF WS-FIELD-NEEDS-QUOTE
020200         PERFORM 2500-BUILD-QUOTED-FIELD
020300         STRING WS-QUOTED-FIELD (1:WS-QUOTED-LEN) DELIMITED BY SIZE
020400             INTO CSV-LINE
020500             WITH POINTER WS-OUT-POINTER
020600         END-STRING
020700     ELSE
020800         STRING WS-FIELD-WORK DELIMITED BY SPACE
020900             INTO CSV-LINE
021000             WITH POINTER WS-OUT-POINTER
021100         END-STRING
021200     END-IF.
021300*---------------------------------------------------------------*
021400*    A column needs quoting when it carries either a comma or a
021500*    quote mark of its own (TFW-4722).
021600*---------------------------------------------------------------*
021700 2400-TEST-NEEDS-QUOTE.
021800*---------------------------------------------------------------*
021900     MOVE 'N' TO WS-NEEDS-QUOTE-SW.
022000     MOVE 0 TO WS-COMMA-TALLY.
022100     MOVE 0 TO WS-QUOTE-TALLY.
022200     INSPECT WS-FIELD-WORK TALLYING WS-COMMA-TALLY
022300         FOR ALL WS-COMMA-CHAR.
022400     INSPECT WS-FIELD-WORK TALLYING WS-QUOTE-TALLY
022500         FOR ALL WS-QUOTE-CHAR.
022600     IF WS-COMMA-TALLY > 0 OR WS-QUOTE-TALLY > 0
022700         SET WS-FIELD-NEEDS-QUOTE TO TRUE
022800     END-IF.
022900*---------------------------------------------------------------*
023000*    Wrap the column in quotes, doubling any quote mark already
023100*    in the value - standard CSV escaping, done one byte at a
023200*    time the same way LMIACLN compacts its output line.  The
023300*    trailing blanks PIC X(100) pads on are trimmed off first so
023400*    they do not end up sitting inside the quotes.
023500*---------------------------------------------------------------*
023600 2500-BUILD-QUOTED-FIELD.
023700*---------------------------------------------------------------*
023800     MOVE SPACE TO WS-TRIM-IN.
023900     MOVE WS-FIELD-WORK TO WS-TRIM-IN.
024000     PERFORM 9100-TRIM-FIELD.
024100     MOVE SPACE TO WS-QUOTED-FIELD.
024200     MOVE WS-QUOTE-CHAR TO WS-QF-CHAR (1).
024300     MOVE 1 TO WS-QUOTED-LEN.
024400     PERFORM 2510-COPY-ONE-FIELD-CHAR
024500         VARYING WS-CHAR-INDEX FROM 1 BY 1
024600         UNTIL WS-CHAR-INDEX > WS-TRIM-LEN.
024700     ADD 1 TO WS-QUOTED-LEN.
024800     MOVE WS-QUOTE-CHAR TO WS-QF-CHAR (WS-QUOTED-LEN).
024900*---------------------------------------------------------------*
025000 2510-COPY-ONE-FIELD-CHAR.
025100*---------------------------------------------------------------*
025200     ADD 1 TO WS-QUOTED-LEN.
025300     MOVE WS-FW-CHAR (WS-CHAR-INDEX) TO WS-QF-CHAR (WS-QUOTED-LEN).
025400     IF WS-FW-CHAR (WS-CHAR-INDEX) = WS-QUOTE-CHAR
025500         ADD 1 TO WS-QUOTED-LEN
025600         MOVE WS-QUOTE-CHAR TO WS-QF-CHAR (WS-QUOTED-LEN)
025700     END-IF.
025800*---------------------------------------------------------------*
025900 7000-CLOSE-FILES.
026000*---------------------------------------------------------------*
026100     CLOSE WORKBOOK-TEXT-FILE.
026200     CLOSE CSV-OUT-FILE.
026300*---------------------------------------------------------------*
026400*    Generic right-trim, carried over from LMIALOAD's 9100 pair.
026500*---------------------------------------------------------------*
026600 9100-TRIM-FIELD.
026700*---------------------------------------------------------------*
026800     MOVE SPACE TO WS-TRIM-OUT.
026900     MOVE 100 TO WS-TRIM-LEN.
027000     PERFORM 9110-FIND-LAST-NON-BLANK
027100         UNTIL WS-TRIM-LEN = 0
027200         OR WS-TRIM-IN (WS-TRIM-LEN:1) NOT = SPACE.
027300     IF WS-TRIM-LEN > 0
027400         MOVE WS-TRIM-IN (1:WS-TRIM-LEN) TO WS-TRIM-OUT
027500     END-IF.
027600*---------------------------------------------------------------*
027700 9110-FIND-LAST-NON-BLANK.
027800*---------------------------------------------------------------*
027900     SUBTRACT 1 FROM WS-TRIM-LEN.
