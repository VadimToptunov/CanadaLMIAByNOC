000100*------------------------------------------------------------*
000200*  LMIAREC  -  canonical LMIA-by-NOC dataset record
000300*  Key fields (employer/NOC/decision date/source file) are
000400*  grouped first so they double as the VSAM RECORD KEY for
000500*  5-LMIAMSTR.IDX without a second copy of the data.
000600*------------------------------------------------------------*
000700 01  LMIA-DATASET-RECORD.
000800     05 LMIA-ID                             PIC 9(09).
000900     05 LMIA-DEDUP-KEY.
001000         10 LMIA-EMPLOYER-UC                PIC X(60).
001100         10 LMIA-NOC-CODE                   PIC X(06).
001200         10 LMIA-DECISION-DATE              PIC 9(08).
001300         10 LMIA-SOURCE-FILE                PIC X(50).
001400     05 LMIA-PROVINCE                       PIC X(40).
001500     05 LMIA-STREAM                         PIC X(60).
001600     05 LMIA-EMPLOYER                       PIC X(200).
001700     05 LMIA-CITY                           PIC X(80).
001800     05 LMIA-POSTAL-CODE                    PIC X(10).
001900     05 LMIA-NOC-TITLE                      PIC X(120).
002000     05 LMIA-POSITIONS-APPROVED             PIC 9(06).
002100     05 LMIA-STATUS                         PIC X(08).
002200         88 LMIA-STATUS-APPROVED                    VALUE 'APPROVED'.
002300         88 LMIA-STATUS-DENIED                       VALUE 'DENIED  '.
002400     05 LMIA-WEBSITE-URL                    PIC X(500).
002500     05 FILLER                              PIC X(003).
