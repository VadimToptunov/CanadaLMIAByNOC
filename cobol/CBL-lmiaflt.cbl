000100*===============================================================*
000200* PROGRAM NAME:    LMIAFLT
000300* ORIGINAL AUTHOR: D QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/18/97 D QUINTERO      CREATED - STEP 1 OF THE OLD NOC-FILTER
000900*                          JOB STREAM.  SCANS EACH LANDING FILE
001000*                          FOR LINES CONTAINING '<NOC>-' AND
001100*                          APPENDS THEM TO ONE PER-NOC RESULT
001200*                          FILE (TFW-4401).
001300* 08/14/97 ED ACKERMAN     ADDED THE MERGE STEP (PARM-ACTION
001400*                          'MRG') SO ONE PROGRAM COVERS BOTH
001500*                          HALVES OF THE OLD JOB STREAM.
001600* 02/03/98 D QUINTERO      MERGE STEP NOW SORTS, DE-DUPLICATES
001700*                          AND UPPER-CASES THE EMPLOYER LIST
001800*                          BEFORE APPENDING EACH FILE'S BATCH TO
001900*                          THE CUMULATIVE RESULT (TFW-4512).
002000* 09/09/98 R HENRIKSEN     CARRIED OVER THE QUEBEC/MONTREAL
002100*                          EXCLUSION TEST FROM THE ORIGINAL JOB
002200*                          STREAM AS-IS.  LEGAL WANTS THE OLD
002300*                          CARVE-OUT LOGIC LEFT IN PLACE EVEN
002400*                          THOUGH IT NEVER ACTUALLY DROPS A LINE
002500*                          (TFW-4512).
002600* 12/01/98 D QUINTERO      SKIP A LANDING FILE THAT WILL NOT
002700*                          OPEN INSTEAD OF ABENDING THE STEP
002800*                          (TFW-4633).
002900* 04/08/99 ED ACKERMAN     Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                          MEMBER, NO CHANGE REQUIRED.
003100* 11/19/99 D QUINTERO      RAISE THE PER-FILE EMPLOYER TABLE TO
003200*                          2000 ENTRIES - THE OLD 500-ROW LIMIT
003300*                          WAS BEING HIT ON THE BIGGER NOC FILES
003400*                          (TFW-4901).
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  LMIAFLT.
003800 AUTHOR. D QUINTERO.
003900 INSTALLATION. TFW PROGRAM DATA SERVICES.
004000 DATE-WRITTEN. 06/18/97.
004100 DATE-COMPILED.
004200 SECURITY. NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT LMIA-PARM-FILE  ASSIGN TO LMIAFPRM
005700       FILE STATUS IS PARM-FILE-STATUS.
005800     SELECT LMIA-FILE-LIST  ASSIGN TO FILELST
005900       FILE STATUS IS FILE-LIST-STATUS.
006000     SELECT LANDING-FILE    ASSIGN TO WS-LANDING-FILE-NAME
006100       FILE STATUS IS LANDING-FILE-STATUS.
006200     SELECT NOC-RESULT-FILE ASSIGN TO LMIANOCR
006300       FILE STATUS IS NOC-RESULT-FILE-STATUS.
006400     SELECT MERGE-RESULT-FILE ASSIGN TO LMIAMRGR
006500       FILE STATUS IS MERGE-RESULT-STATUS.
006600*===============================================================*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*---------------------------------------------------------------*
007000*    The control card picks one of the two halves of the old
007100*    job stream.  PARM-ACTION 'FLT' runs the per-NOC filter
007200*    (PARM-NOC-CODE tells it which NOC to hunt for); 'MRG' runs
007300*    the cross-file merge over whatever per-NOC files the file
007400*    list names for this step.
007500*---------------------------------------------------------------*
007600 FD  LMIA-PARM-FILE
007700      LABEL RECORDS ARE STANDARD
007800      DATA RECORD IS PARM-RECORD
007900      RECORD CONTAINS 80 CHARACTERS
008000      RECORDING MODE IS F
008100      BLOCK CONTAINS 1 RECORDS.
008200 01  PARM-RECORD.
008300     05  PARM-ACTION                 PIC X(03).
008400         88 PARM-ACTION-FILTER              VALUE 'FLT'.
008500         88 PARM-ACTION-MERGE               VALUE 'MRG'.
008600     05  FILLER                      PIC X(01).
008700     05  PARM-NOC-CODE                PIC X(04).
008800     05  FILLER                      PIC X(72).
008900*---------------------------------------------------------------*
009000 FD  LMIA-FILE-LIST.
009100 01  FILE-LIST-LINE                  PIC X(050).
009200*---------------------------------------------------------------*
009300 FD  LANDING-FILE.
009400 01  LANDING-LINE                    PIC X(300).
009500*---------------------------------------------------------------*
009600*    The per-NOC intermediate file.  Step 'FLT' writes it, step
009700*    'MRG' reads it back through the same file-list mechanism
009800*    one NOC code's worth at a time - the physical DD is rebound
009900*    by JCL between the two steps, same habit as LMIA-FILE-LIST
010000*    itself.
010100*---------------------------------------------------------------*
010200 FD  NOC-RESULT-FILE.
010300 01  NOC-RESULT-LINE                 PIC X(300).
010400*---------------------------------------------------------------*
010500 FD  MERGE-RESULT-FILE.
010600 01  MERGE-RESULT-LINE               PIC X(200).
010700*===============================================================*
010800 WORKING-STORAGE SECTION.
010900*---------------------------------------------------------------*
011000*    Run-level scalars kept as standalone items rather than
011100*    folded into a group - the abend switch checked by the
011200*    GO TO PROGRAM-END escapes below, and a running count of
011300*    files this step actually got open (TFW-4633).
011400*---------------------------------------------------------------*
011500 77  WS-ABEND-SWITCH                  PIC X(01) VALUE 'N'.
011600     88  WS-RUN-ABENDED                       VALUE 'Y'.
011700 77  WS-FILES-OPENED-COUNT            PIC S9(04) USAGE IS COMP
011800                                       VALUE 0.
011900*---------------------------------------------------------------*
012000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
012100     05  PARM-FILE-STATUS             PIC X(02).
012200         88 PARM-FILE-OK                     VALUE '00'.
012300     05  FILE-LIST-STATUS             PIC X(02).
012400         88 FILE-LIST-OK                     VALUE '00'.
012500         88 FILE-LIST-EOF                    VALUE '10'.
012600     05  LANDING-FILE-STATUS          PIC X(02).
012700         88 LANDING-FILE-OK                  VALUE '00'.
012800         88 LANDING-FILE-EOF                 VALUE '10'.
012900     05  NOC-RESULT-FILE-STATUS       PIC X(02).
013000         88 NOC-RESULT-FILE-OK               VALUE '00'.
013100         88 NOC-RESULT-FILE-EOF              VALUE '10'.
013200     05  MERGE-RESULT-STATUS          PIC X(02).
013300         88 MERGE-RESULT-OK                  VALUE '00'.
013400     05  WS-FIRST-FILE-SW             PIC X(01) VALUE 'Y'.
013500         88 WS-FIRST-FILE-THIS-RUN           VALUE 'Y'.
013600     05  WS-LINE-EXCLUDED-SW          PIC X(01) VALUE 'N'.
013700         88 WS-LINE-IS-EXCLUDED              VALUE 'Y'.
013800     05  WS-LINES-KEPT                PIC S9(07) USAGE IS COMP.
013900     05  WS-EMPLOYER-COUNT            PIC S9(04) USAGE IS COMP.
014000     05  WS-SCAN-INDEX                PIC S9(04) USAGE IS COMP.
014100     05  WS-SORT-PASS                 PIC S9(04) USAGE IS COMP.
014200     05  WS-SORT-INDEX                PIC S9(04) USAGE IS COMP.
014300     05  FILLER                       PIC X(01).
014400*---------------------------------------------------------------*
014500*    Raw byte view of the run switches, kept for the console
014600*    abend dump habit carried over from LMIAQUE.
014700*---------------------------------------------------------------*
014800 01  WS-SWITCHES-DEBUG-VIEW REDEFINES WS-SWITCHES-SUBSCRIPTS-MISC.
014900     05  WS-DEBUG-RAW                 PIC X(16).
015000*---------------------------------------------------------------*
015100 01  WS-LANDING-FILE-NAME             PIC X(050) VALUE SPACE.
015200*    Character-table view, same habit LMIALOAD uses to pick
015300*    apart the landing file name one byte at a time.
015400 01  WS-LANDING-FILE-NAME-TABLE REDEFINES WS-LANDING-FILE-NAME.
015500     05  WS-LFN-CHAR OCCURS 50 TIMES  PIC X(01).
015600*---------------------------------------------------------------*
015700*    Needle used by the 'FLT' step - the NOC code off the
015800*    control card with a trailing dash, built once per run.
015900*---------------------------------------------------------------*
016000 01  WS-NOC-NEEDLE                    PIC X(05) VALUE SPACE.
016100 01  WS-NEEDLE-TALLY                  PIC S9(04) USAGE IS COMP.
016200*---------------------------------------------------------------*
016300*    Per-file employer accumulator for the 'MRG' step - filled
016400*    while the file is read, sorted and de-duplicated in place,
016500*    then flushed to MERGE-RESULT-FILE before the next file in
016600*    the list is opened.  Raised to 2000 rows per TFW-4901.
016700*---------------------------------------------------------------*
016800 01  WS-EMPLOYER-TABLE.
016900     05  WS-EMP-ENTRY OCCURS 2000 TIMES PIC X(200).
017000 01  WS-EMP-WORK                      PIC X(300).
017100 01  WS-EMP-SWAP                      PIC X(200).
017200*    Raw byte view of the swap cell, same console-dump habit as
017300*    the other REDEFINES in this member.
017400 01  WS-EMP-SWAP-DEBUG-VIEW REDEFINES WS-EMP-SWAP.
017500     05  WS-EMP-SWAP-RAW              PIC X(200).
017600*---------------------------------------------------------------*
017700*    Case-fold table for the employer upper-case step - the
017800*    shop's usual INSPECT CONVERTING habit, in place of an
017900*    upper-case intrinsic function.
018000*---------------------------------------------------------------*
018100 01  WS-LOWER-CASE-ALPHABET           PIC X(26) VALUE
018200     'abcdefghijklmnopqrstuvwxyz'.
018300 01  WS-UPPER-CASE-ALPHABET           PIC X(26) VALUE
018400     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018500*===============================================================*
018600 PROCEDURE DIVISION.
018700*---------------------------------------------------------------*
018800 0000-MAIN-PROCESSING.
018900*---------------------------------------------------------------*
019000     PERFORM 1000-OPEN-PARM-FILE.
019100     EVALUATE TRUE
019200         WHEN PARM-ACTION-FILTER
019300             PERFORM 2000-RUN-NOC-FILTER
019400         WHEN PARM-ACTION-MERGE
019500             PERFORM 3000-RUN-MERGE
019600         WHEN OTHER
019700             DISPLAY 'LMIAFLT: INVALID CONTROL CARD ACTION: ',
019800                 PARM-ACTION
019900     END-EVALUATE.
020000*---------------------------------------------------------------*
020100 9900-PROGRAM-END.
020200*---------------------------------------------------------------*
020300     GOBACK.
020400*---------------------------------------------------------------*
020500*    12/01/98 D QUINTERO - kept the old job stream's GO TO
020600*    PROGRAM-END escape here instead of a structured IF, same
020700*    habit the control-card open used to use on the unemployment
020800*    job (TFW-4633).
020900*---------------------------------------------------------------*
021000 1000-OPEN-PARM-FILE.
021100*---------------------------------------------------------------*
021200     OPEN INPUT LMIA-PARM-FILE.
021300     IF NOT PARM-FILE-OK
021400         DISPLAY 'LMIAFLT: CANNOT OPEN LMIAFPRM - STATUS ',
021500             PARM-FILE-STATUS
021600         MOVE 'Y' TO WS-ABEND-SWITCH
021700         GO TO 9900-PROGRAM-END
021800     END-IF.
021900     ADD 1 TO WS-FILES-OPENED-COUNT.
022000     READ LMIA-PARM-FILE
022100         AT END
022200             DISPLAY 'LMIAFLT: PARM FILE EMPTY - RUN ',
022300                 'ABANDONED'
022400             MOVE 'Y' TO WS-ABEND-SWITCH
022500             CLOSE LMIA-PARM-FILE
022600             GO TO 9900-PROGRAM-END
022700     END-READ.
022800     CLOSE LMIA-PARM-FILE.
022900*---------------------------------------------------------------*
023000*    BUILD A PER-NOC RESULT FILE - COPY, IN FILE-THEN-LINE ORDER,
023100*    EVERY LINE OF EVERY LANDING FILE THAT CONTAINS THE CONTROL
023200*    CARD'S NOC CODE IMMEDIATELY FOLLOWED BY A DASH, WITH NO
023300*    DE-DUPLICATION, INTO ONE PER-NOC RESULT FILE.  THE LANDING-
023400*    DIRECTORY CLEANUP THE OLD JOB STREAM DID AFTER THIS STEP IS
023500*    A FILESYSTEM OPERATION OUTSIDE THIS PROGRAM'S SCOPE AND IS
023600*    NOT REPRODUCED HERE.
023700*---------------------------------------------------------------*
023800 2000-RUN-NOC-FILTER.
023900*---------------------------------------------------------------*
024000     MOVE SPACE TO WS-NOC-NEEDLE.
024100     STRING PARM-NOC-CODE DELIMITED BY SPACE
024200            '-'           DELIMITED BY SIZE
024300         INTO WS-NOC-NEEDLE
024400     END-STRING.
024500     MOVE 0 TO WS-LINES-KEPT.
024600     OPEN OUTPUT NOC-RESULT-FILE.
024700     OPEN INPUT  LMIA-FILE-LIST.
024800     IF NOT FILE-LIST-OK
024900         DISPLAY 'LMIAFLT: CANNOT OPEN FILELST - STATUS ',
025000             FILE-LIST-STATUS
025100     ELSE
025200         PERFORM 2100-FILTER-ONE-LANDING-FILE
025300             UNTIL FILE-LIST-EOF
025400     END-IF.
025500     CLOSE LMIA-FILE-LIST.
025600     CLOSE NOC-RESULT-FILE.
025700     DISPLAY 'LMIAFLT: NOC FILTER COMPLETE - LINES KEPT: ',
025800         WS-LINES-KEPT.
025900*---------------------------------------------------------------*
026000 2100-FILTER-ONE-LANDING-FILE.
026100*---------------------------------------------------------------*
026200     READ LMIA-FILE-LIST
026300         AT END
026400             SET FILE-LIST-EOF TO TRUE
026500         NOT AT END
026600             MOVE FILE-LIST-LINE TO WS-LANDING-FILE-NAME
026700             OPEN INPUT LANDING-FILE
026800             IF NOT LANDING-FILE-OK
026900                 DISPLAY 'LMIAFLT: SKIPPING ', WS-LANDING-FILE-NAME,
027000                     ' STATUS ', LANDING-FILE-STATUS
027100             ELSE
027200                 PERFORM 2200-SCAN-ONE-LANDING-LINE
027300                     UNTIL LANDING-FILE-EOF
027400                 CLOSE LANDING-FILE
027500             END-IF
027600     END-READ.
027700*---------------------------------------------------------------*
027800 2200-SCAN-ONE-LANDING-LINE.
027900*---------------------------------------------------------------*
028000     READ LANDING-FILE
028100         AT END
028200             SET LANDING-FILE-EOF TO TRUE
028300         NOT AT END
028400             MOVE 0 TO WS-NEEDLE-TALLY
028500             INSPECT LANDING-LINE TALLYING WS-NEEDLE-TALLY
028600                 FOR ALL WS-NOC-NEEDLE
028700             IF WS-NEEDLE-TALLY > 0
028800                 MOVE LANDING-LINE TO NOC-RESULT-LINE
028900                 WRITE NOC-RESULT-LINE
029000                 ADD 1 TO WS-LINES-KEPT
029100             END-IF
029200     END-READ.
029300*---------------------------------------------------------------*
029400*    MERGE THE PER-NOC RESULT FILES INTO ONE EMPLOYER LIST - FOR
029500*    EACH PER-NOC FILE NAMED IN THE FILE LIST, PULL OUT THE
029600*    EMPLOYER NAME (FIRST COMMA FIELD, NO TRIM), RUN THE QUEBEC/
029700*    MONTREAL CARVE-OUT (INOPERATIVE - SEE 5200), SORT THE FILE'S
029800*    OWN BATCH OF NAMES ASCENDING, DROP ADJACENT DUPLICATES,
029900*    UPPER-CASE EVERY NAME, AND APPEND THE BATCH ONTO THE ONE
030000*    CUMULATIVE RESULT FILE.  EACH FILE'S BATCH IS APPENDED ON
030100*    ITS OWN - THERE IS NO FINAL CROSS-FILE DE-DUPLICATION PASS.
030200*---------------------------------------------------------------*
030300 3000-RUN-MERGE.
030400*---------------------------------------------------------------*
030500     MOVE 'Y' TO WS-FIRST-FILE-SW.
030600     OPEN INPUT LMIA-FILE-LIST.
030700     IF NOT FILE-LIST-OK
030800         DISPLAY 'LMIAFLT: CANNOT OPEN FILELST - STATUS ',
030900             FILE-LIST-STATUS
031000     ELSE
031100         PERFORM 3100-MERGE-ONE-NOC-FILE
031200             UNTIL FILE-LIST-EOF
031300     END-IF.
031400     CLOSE LMIA-FILE-LIST.
031500     DISPLAY 'LMIAFLT: MERGE COMPLETE - EMPLOYERS WRITTEN: ',
031600         WS-LINES-KEPT.
031700*---------------------------------------------------------------*
031800 3100-MERGE-ONE-NOC-FILE.
031900*---------------------------------------------------------------*
032000     READ LMIA-FILE-LIST
032100         AT END
032200             SET FILE-LIST-EOF TO TRUE
032300         NOT AT END
032400             MOVE FILE-LIST-LINE TO WS-LANDING-FILE-NAME
032500             OPEN INPUT NOC-RESULT-FILE
032600             IF NOT NOC-RESULT-FILE-OK
032700                 DISPLAY 'LMIAFLT: SKIPPING ', WS-LANDING-FILE-NAME,
032800                     ' STATUS ', NOC-RESULT-FILE-STATUS
032900             ELSE
033000                 MOVE 0 TO WS-EMPLOYER-COUNT
033100                 PERFORM 3200-READ-ONE-MERGE-LINE
033200                     UNTIL NOC-RESULT-FILE-EOF
033300                 CLOSE NOC-RESULT-FILE
033400                 PERFORM 4000-SORT-EMPLOYER-TABLE
033500                 PERFORM 4500-UPPERCASE-EMPLOYER-TABLE
033600                 PERFORM 5000-FLUSH-EMPLOYER-BATCH
033700             END-IF
033800     END-READ.
033900*---------------------------------------------------------------*
034000 3200-READ-ONE-MERGE-LINE.
034100*---------------------------------------------------------------*
034200     READ NOC-RESULT-FILE
034300         AT END
034400             SET NOC-RESULT-FILE-EOF TO TRUE
034500         NOT AT END
034600             MOVE NOC-RESULT-LINE TO WS-EMP-WORK
034700             PERFORM 5200-QUEBEC-EXCLUSION-TEST
034800             IF NOT WS-LINE-IS-EXCLUDED
034900                 PERFORM 3300-STORE-EMPLOYER-NAME
035000             END-IF
035100     END-READ.
035200*---------------------------------------------------------------*
035300*    First comma-delimited field of the line is the employer -
035400*    carried through with no trim, same as the old job stream.
035500*---------------------------------------------------------------*
035600 3300-STORE-EMPLOYER-NAME.
035700*---------------------------------------------------------------*
035800     IF WS-EMPLOYER-COUNT < 2000
035900         ADD 1 TO WS-EMPLOYER-COUNT
036000         UNSTRING WS-EMP-WORK DELIMITED BY ','
036100             INTO WS-EMP-ENTRY (WS-EMPLOYER-COUNT)
036200         END-UNSTRING
036300     ELSE
036400         DISPLAY 'LMIAFLT: EMPLOYER TABLE FULL AT 2000 - ',
036500             WS-LANDING-FILE-NAME, ' TRUNCATED (TFW-4901).'
036600     END-IF.
036700*---------------------------------------------------------------*
036800*    Bubble sort - same pass-and-swap habit LMIAQUE uses for its
036900*    reference-data tables, plenty fast for one NOC file's worth
037000*    of employer names.
037100*---------------------------------------------------------------*
037200 4000-SORT-EMPLOYER-TABLE.
037300*---------------------------------------------------------------*
037400     PERFORM 4100-EMPLOYER-SORT-PASS
037500         VARYING WS-SORT-PASS FROM 1 BY 1
037600         UNTIL WS-SORT-PASS >= WS-EMPLOYER-COUNT.
037700*---------------------------------------------------------------*
037800 4100-EMPLOYER-SORT-PASS.
037900*---------------------------------------------------------------*
038000     PERFORM 4200-EMPLOYER-SORT-COMPARE
038100         VARYING WS-SORT-INDEX FROM 1 BY 1
038200         UNTIL WS-SORT-INDEX >= WS-EMPLOYER-COUNT.
038300*---------------------------------------------------------------*
038400 4200-EMPLOYER-SORT-COMPARE.
038500*---------------------------------------------------------------*
038600     IF WS-EMP-ENTRY (WS-SORT-INDEX) >
038700             WS-EMP-ENTRY (WS-SORT-INDEX + 1)
038800         PERFORM 4300-SWAP-EMPLOYER-ENTRIES
038900     END-IF.
039000*---------------------------------------------------------------*
039100 4300-SWAP-EMPLOYER-ENTRIES.
039200*---------------------------------------------------------------*
039300     MOVE WS-EMP-ENTRY (WS-SORT-INDEX)     TO WS-EMP-SWAP.
039400     MOVE WS-EMP-ENTRY (WS-SORT-INDEX + 1) TO
039500         WS-EMP-ENTRY (WS-SORT-INDEX).
039600     MOVE WS-EMP-SWAP                      TO
039700         WS-EMP-ENTRY (WS-SORT-INDEX + 1).
039800*---------------------------------------------------------------*
039900 4500-UPPERCASE-EMPLOYER-TABLE.
040000*---------------------------------------------------------------*
040100     PERFORM 4510-UPPERCASE-ONE-EMPLOYER
040200         VARYING WS-SCAN-INDEX FROM 1 BY 1
040300         UNTIL WS-SCAN-INDEX > WS-EMPLOYER-COUNT.
040400*---------------------------------------------------------------*
040500 4510-UPPERCASE-ONE-EMPLOYER.
040600*---------------------------------------------------------------*
040700     INSPECT WS-EMP-ENTRY (WS-SCAN-INDEX)
040800         CONVERTING WS-LOWER-CASE-ALPHABET TO WS-UPPER-CASE-ALPHABET.
040900*---------------------------------------------------------------*
041000*    Adjacent de-duplication after the sort, then append this
041100*    file's whole batch onto the cumulative result file - OPEN
041200*    OUTPUT for the very first file of the run, OPEN EXTEND for
041300*    every file after that, so the result file grows across the
041400*    whole file-list rather than being overwritten each pass.
041500*---------------------------------------------------------------*
041600 5000-FLUSH-EMPLOYER-BATCH.
041700*---------------------------------------------------------------*
041800     IF WS-FIRST-FILE-THIS-RUN
041900         OPEN OUTPUT MERGE-RESULT-FILE
042000         MOVE 'N' TO WS-FIRST-FILE-SW
042100     ELSE
042200         OPEN EXTEND MERGE-RESULT-FILE
042300     END-IF.
042400     PERFORM 5100-WRITE-ONE-EMPLOYER
042500         VARYING WS-SCAN-INDEX FROM 1 BY 1
042600         UNTIL WS-SCAN-INDEX > WS-EMPLOYER-COUNT.
042700     CLOSE MERGE-RESULT-FILE.
042800*---------------------------------------------------------------*
042900 5100-WRITE-ONE-EMPLOYER.
043000*---------------------------------------------------------------*
043100     IF WS-SCAN-INDEX = 1
043200         MOVE WS-EMP-ENTRY (WS-SCAN-INDEX) TO MERGE-RESULT-LINE
043300         WRITE MERGE-RESULT-LINE
043400         ADD 1 TO WS-LINES-KEPT
043500     ELSE
043600         IF WS-EMP-ENTRY (WS-SCAN-INDEX) NOT =
043700                 WS-EMP-ENTRY (WS-SCAN-INDEX - 1)
043800             MOVE WS-EMP-ENTRY (WS-SCAN-INDEX) TO MERGE-RESULT-LINE
043900             WRITE MERGE-RESULT-LINE
044000             ADD 1 TO WS-LINES-KEPT
044100         END-IF
044200     END-IF.
044300*---------------------------------------------------------------*
044400*    Quebec/Montreal exclusion - carried over verbatim from the
044500*    original job stream at legal's request (TFW-4512).  A line
044600*    is excluded only if it fails to contain EVERY one of the
044700*    seven markers below.  Since an ordinary line is missing at
044800*    least one of them, this test almost never excludes anything
044900*    - it is reproduced here exactly as it always ran, not as it
045000*    was probably intended to run.
045100*---------------------------------------------------------------*
045200 5200-QUEBEC-EXCLUSION-TEST.
045300*---------------------------------------------------------------*
045400     SET WS-LINE-IS-EXCLUDED TO TRUE.
045500     MOVE 0 TO WS-NEEDLE-TALLY.
045600     INSPECT WS-EMP-WORK TALLYING WS-NEEDLE-TALLY FOR ALL ' QC '.
045700     IF WS-NEEDLE-TALLY > 0
045800         MOVE 'N' TO WS-LINE-EXCLUDED-SW
045900     END-IF.
046000     IF WS-LINE-IS-EXCLUDED
046100         MOVE 0 TO WS-NEEDLE-TALLY
046200         INSPECT WS-EMP-WORK TALLYING WS-NEEDLE-TALLY
046300             FOR ALL 'MONTREAL'
046400         IF WS-NEEDLE-TALLY > 0
046500             MOVE 'N' TO WS-LINE-EXCLUDED-SW
046600         END-IF
046700     END-IF.
046800     IF WS-LINE-IS-EXCLUDED
046900         MOVE 0 TO WS-NEEDLE-TALLY
047000         INSPECT WS-EMP-WORK TALLYING WS-NEEDLE-TALLY
047100             FOR ALL 'Montreal'
047200         IF WS-NEEDLE-TALLY > 0
047300             MOVE 'N' TO WS-LINE-EXCLUDED-SW
047400         END-IF
047500     END-IF.
047600     IF WS-LINE-IS-EXCLUDED
047700         MOVE 0 TO WS-NEEDLE-TALLY
047800         INSPECT WS-EMP-WORK TALLYING WS-NEEDLE-TALLY
047900             FOR ALL 'Montr?al'
048000         IF WS-NEEDLE-TALLY > 0
048100             MOVE 'N' TO WS-LINE-EXCLUDED-SW
048200         END-IF
048300     END-IF.
048400     IF WS-LINE-IS-EXCLUDED
048500         MOVE 0 TO WS-NEEDLE-TALLY
048600         INSPECT WS-EMP-WORK TALLYING WS-NEEDLE-TALLY
048700             FOR ALL 'MONTR?AL'
048800         IF WS-NEEDLE-TALLY > 0
048900             MOVE 'N' TO WS-LINE-EXCLUDED-SW
049000         END-IF
049100     END-IF.
049200     IF WS-LINE-IS-EXCLUDED
049300         MOVE 0 TO WS-NEEDLE-TALLY
049400         INSPECT WS-EMP-WORK TALLYING WS-NEEDLE-TALLY
049500             FOR ALL 'Qu?bec'
049600         IF WS-NEEDLE-TALLY > 0
049700             MOVE 'N' TO WS-LINE-EXCLUDED-SW
049800         END-IF
049900     END-IF.
050000     IF WS-LINE-IS-EXCLUDED
050100         MOVE 0 TO WS-NEEDLE-TALLY
050200         INSPECT WS-EMP-WORK TALLYING WS-NEEDLE-TALLY
050300             FOR ALL 'QU?BEC'
050400         IF WS-NEEDLE-TALLY > 0
050500             MOVE 'N' TO WS-LINE-EXCLUDED-SW
050600         END-IF
050700     END-IF.
