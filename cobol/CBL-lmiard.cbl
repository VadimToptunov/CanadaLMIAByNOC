000100*===============================================================*
000200* PROGRAM NAME:    LMIARD
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/97 ED ACKERMAN     CREATED - CALLED SUBPROGRAM, PAGED READ
000900*                          OF 5-LMIAMSTR.IDX FOR LMIAQUE.
001000* 07/01/97 D QUINTERO      ADD RECORD-TABLE-SIZE AS AN IN/OUT PAGE
001100*                          SIZE RATHER THAN A FIXED CONSTANT.
001200* 10/20/98 R HENRIKSEN     CAP A SINGLE CALL AT 1000 ROWS TO MATCH
001300*                          THE 1000-ROW PAGE LMIAQUE PRINTS (TFW-
001400*                          4810).
001500* 04/02/99 ED ACKERMAN     Y2K REVIEW - NO DATE-SENSITIVE LOGIC IN
001600*                          THIS MEMBER, NO CHANGE REQUIRED.
001700* 02/09/00 D QUINTERO      STOP-AT-EOF SWITCH NOW RETURNED TO THE
001800*                          CALLER VIA RECORD-TABLE-SIZE < 1000
001900*                          RATHER THAN ABENDING ON END OF FILE.
002000*===============================================================*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  LMIARD.
002300 AUTHOR. ED ACKERMAN.
002400 INSTALLATION. TFW PROGRAM DATA SERVICES.
002500 DATE-WRITTEN. 03/18/97.
002600 DATE-COMPILED.
002700 SECURITY. NON-CONFIDENTIAL.
002800*===============================================================*
002900 ENVIRONMENT DIVISION.
003000*---------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*---------------------------------------------------------------*
003300 SOURCE-COMPUTER. IBM-3096.
003400 OBJECT-COMPUTER. IBM-3096.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*---------------------------------------------------------------*
003800 INPUT-OUTPUT SECTION.
003900*---------------------------------------------------------------*
004000 FILE-CONTROL.
004100     SELECT LMIA-MASTER-FILE ASSIGN TO LMIAMSTR
004200       ORGANIZATION IS INDEXED
004300       ACCESS MODE  IS DYNAMIC
004400       RECORD KEY   IS LMIA-DEDUP-KEY OF LMIA-DATASET-RECORD
004500       FILE STATUS  IS LMIA-FILE-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*---------------------------------------------------------------*
005000 FD  LMIA-MASTER-FILE
005100      DATA RECORD IS LMIA-DATASET-RECORD.
005200      COPY LMIAREC.
005300*---------------------------------------------------------------*
005400 WORKING-STORAGE SECTION.
005500*---------------------------------------------------------------*
005600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005700     05  LMIA-FILE-STATUS            PIC 9(02).
005800         88 LMIA-FILE-OK                    VALUE 00.
005900         88 LMIA-FILE-MAY-EXIST             VALUE 35.
006000*    Alpha view, used when comparing against two-character
006100*    literal status codes instead of zoned digits.
006200     05  LMIA-FILE-STATUS-ALPHA REDEFINES LMIA-FILE-STATUS
006300                                     PIC X(02).
006400     05  EOF-SWITCH                  PIC X(01).
006500         88 EOF                             VALUE 'Y'.
006600     05  WS-PAGE-ROW-COUNT           PIC S9(04) USAGE IS COMP.
006700     05  LMIA-MASTER-FILE-OPEN-SW    PIC X(01) VALUE 'N'.
006800*---------------------------------------------------------------*
006900*    Raw byte view of the switches group, kept for the console
007000*    abend dump in 9900 below - the same habit the shop has used
007100*    on its other sequential-file reporting jobs for years.
007200*---------------------------------------------------------------*
007300 01  WS-DEBUG-STATUS-VIEW REDEFINES WS-SWITCHES-SUBSCRIPTS-MISC.
007400     05  WS-DEBUG-RAW                PIC X(08).
007500*---------------------------------------------------------------*
007600 01  ERROR-DISPLAY-LINE.
007700     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
007800     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
007900     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
008000     05  DL-FILE-STATUS              PIC 9(02).
008100*    Alternate numeric view of the error-display file status,
008200*    kept alongside the edited DL-FILE-STATUS for console work.
008300     05  DL-FILE-STATUS-ALT REDEFINES DL-FILE-STATUS
008400                                     PIC X(02).
008500     05  FILLER  PIC X(05) VALUE ' *** '.
008600*---------------------------------------------------------------*
008700 LINKAGE SECTION.
008800 COPY LMIATBL.
008900*===============================================================*
009000 PROCEDURE DIVISION USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
009100     PROGRAM-ACTION, RECORD-TABLE.
009200*---------------------------------------------------------------*
009300 0000-MAIN-ROUTINE.
009400*---------------------------------------------------------------*
009500     PERFORM 1000-INITIALIZATION.
009600     IF LMIA-FILE-OK AND NOT END-OF-RUN-SIGNAL
009700         PERFORM 2000-PROCESS-VSAM-REQUEST
009800     END-IF.
009900     PERFORM 3000-CLOSE-FILES.
010000     GOBACK.
010100*---------------------------------------------------------------*
010200*    First CALL of a run opens the file; subsequent CALLs find
010300*    it already I-O and simply continue reading where the last
010400*    CALL left off (the READ ... NEXT position is held open by
010500*    the run unit between CALLs, the shop's usual way of paging
010600*    a VSAM file across several CALLed-subprogram invocations).
010700*---------------------------------------------------------------*
010800 1000-INITIALIZATION.
010900*---------------------------------------------------------------*
011000     IF END-OF-RUN-SIGNAL OR LMIA-MASTER-FILE-OPEN-SW = 'Y'
011100         CONTINUE
011200     ELSE
011300         OPEN I-O LMIA-MASTER-FILE
011400         IF LMIA-FILE-STATUS NOT = 00
011500             MOVE 'OPEN'                 TO DL-ERROR-REASON
011600             PERFORM 9900-INVALID-VSAM-STATUS
011700         ELSE
011800             MOVE 'Y' TO LMIA-MASTER-FILE-OPEN-SW
011900         END-IF
012000     END-IF.
012100*---------------------------------------------------------------*
012200 2000-PROCESS-VSAM-REQUEST.
012300*---------------------------------------------------------------.
012400     MOVE 0 TO WS-PAGE-ROW-COUNT.
012500     MOVE 'N' TO EOF-SWITCH.
012600     IF ALL-RECORDS OR REFERENCE-RECORDS
012700         PERFORM 2100-PROCESS-NEXT-VSAM-RECORD
012800             UNTIL EOF OR WS-PAGE-ROW-COUNT = 1000
012900         MOVE WS-PAGE-ROW-COUNT      TO RECORD-TABLE-SIZE
013000     ELSE
013100         MOVE LMIA-DEDUP-KEY OF
013200              TBL-LMIA-RECORD (1)
013300              TO LMIA-DEDUP-KEY OF LMIA-DATASET-RECORD
013400         PERFORM 2200-PROCESS-VSAM-RECORD
013500     END-IF.
013600*---------------------------------------------------------------*
013700 2100-PROCESS-NEXT-VSAM-RECORD.
013800*---------------------------------------------------------------*
013900     READ LMIA-MASTER-FILE NEXT RECORD
014000         AT END
014100            SET EOF TO TRUE
014200         NOT AT END
014300             ADD 1 TO WS-PAGE-ROW-COUNT
014400             MOVE LMIA-DATASET-RECORD TO
014500                 TBL-LMIA-RECORD (WS-PAGE-ROW-COUNT)
014600     END-READ.
014700*---------------------------------------------------------------*
014800 2200-PROCESS-VSAM-RECORD.
014900*---------------------------------------------------------------*
015000     READ LMIA-MASTER-FILE
015100         INVALID KEY
015200             MOVE 'READ'             TO DL-ERROR-REASON
015300             PERFORM 9900-INVALID-VSAM-STATUS
015400             MOVE 0                  TO RECORD-TABLE-SIZE
015500         NOT INVALID KEY
015600             MOVE 1                  TO RECORD-TABLE-SIZE
015700             MOVE LMIA-DATASET-RECORD TO
015800                 TBL-LMIA-RECORD (1)
015900     END-READ.
016000*---------------------------------------------------------------*
016100 3000-CLOSE-FILES.
016200*---------------------------------------------------------------*
016300*    The master file is left open across CALLs (see 1000 above)
016400*    so a paged reference-listing or export run up in LMIAQUE
016500*    does not pay an OPEN/CLOSE per page; it is closed only when
016600*    the caller signals end of run by passing PROGRAM-ACTION =
016700*    'END '.
016800*---------------------------------------------------------------*
016900     IF END-OF-RUN-SIGNAL
017000         CLOSE LMIA-MASTER-FILE
017100         MOVE 'N' TO LMIA-MASTER-FILE-OPEN-SW
017200     END-IF.
017300*---------------------------------------------------------------*
017400 9900-INVALID-VSAM-STATUS.
017500*---------------------------------------------------------------*
017600     MOVE LMIA-FILE-STATUS   TO DL-FILE-STATUS.
017700     DISPLAY ERROR-DISPLAY-LINE.
