000100*===============================================================*
000200* PROGRAM NAME:    LMIAQUE
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/02/97 ED ACKERMAN     CREATED - READS A CONTROL CARD AND
000900*                          DRIVES LMIARD/LMIANOC TO PRODUCE EITHER
001000*                          THE REFERENCE-DATA LISTING OR THE
001100*                          FILTERED EXPORT (TFW-4810).
001200* 07/01/97 D QUINTERO      ADD EXPORT FILTER FIELDS TO THE CONTROL
001300*                          CARD - EMPLOYER, NOC CODE, PROVINCE AND
001400*                          STATUS.
001500* 11/14/97 ED ACKERMAN     PROVINCE AND NOC-CODE REFERENCE LISTS
001600*                          NOW PRINT SORTED AND DE-DUPLICATED
001700*                          RATHER THAN IN FILE ORDER.
001800* 10/20/98 R HENRIKSEN     CAP BOTH THE REFERENCE SCAN AND THE
001900*                          EXPORT SCAN AT 100 PAGES (100,000 ROWS)
002000*                          TO MATCH LMIARD'S PAGE SIZE (TFW-4810).
002100*                          TRUNCATION IS LOGGED, NOT ABENDED.
002200* 04/02/99 ED ACKERMAN     Y2K REVIEW - NO DATE-SENSITIVE LOGIC IN
002300*                          THIS MEMBER, NO CHANGE REQUIRED.
002400* 02/09/00 D QUINTERO      SIGNAL LMIARD TO CLOSE THE MASTER FILE
002500*                          AT END OF RUN RATHER THAN LEAVING IT
002600*                          OPEN FOR THE NEXT STEP (TFW-5031).
002700* 07/22/00 D QUINTERO      NOC FILTER NOW HONORS THE MATCH-TYPE
002800*                          FLAG ADDED TO LMIANOC'S MATCH TABLE SO
002900*                          A 4-DIGIT PREFIX DOES NOT GET TESTED AS
003000*                          AN EXACT CODE (TFW-5512).
003100* 10/25/00 D QUINTERO      NOC-CODE REFERENCE TABLE NOW KEYS ON
003200*                          CODE AND TITLE TOGETHER - A CODE SEEN
003300*                          UNDER TWO DIFFERENT TITLES PRINTED AS
003400*                          ONE ROW BEFORE (TFW-5588).
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  LMIAQUE.
003800 AUTHOR. ED ACKERMAN.
003900 INSTALLATION. TFW PROGRAM DATA SERVICES.
004000 DATE-WRITTEN. 05/02/97.
004100 DATE-COMPILED.
004200 SECURITY. NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT CONTROL-CARD-FILE ASSIGN TO LMIAPARM
005700       FILE STATUS IS WS-CONTROL-CARD-FILE-STATUS.
005800     SELECT REPORT-OUT-FILE   ASSIGN TO LMIARPT
005900       FILE STATUS IS WS-REPORT-OUT-FILE-STATUS.
006000*===============================================================*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*---------------------------------------------------------------*
006400*    The control card tells LMIAQUE which of the two jobs to run.
006500*    PARM-ACTION = 'REF' prints the reference-data listing;
006600*    PARM-ACTION = 'EXP' writes the filtered export, applying
006700*    whichever of the four filter fields were punched non-blank.
006800*---------------------------------------------------------------*
006900 FD  CONTROL-CARD-FILE
007000      LABEL RECORDS ARE STANDARD
007100      DATA RECORD IS CONTROL-CARD-RECORD
007200      RECORD CONTAINS 150 CHARACTERS
007300      RECORDING MODE IS F
007400      BLOCK CONTAINS 1 RECORDS.
007500 01  CONTROL-CARD-RECORD.
007600     05  PARM-ACTION                 PIC X(03).
007700         88 PARM-ACTION-REFERENCE           VALUE 'REF'.
007800         88 PARM-ACTION-EXPORT              VALUE 'EXP'.
007900     05  FILLER                      PIC X(01).
008000     05  PARM-EMPLOYER-FILTER        PIC X(60).
008100     05  PARM-NOC-FILTER             PIC X(06).
008200     05  PARM-PROVINCE-FILTER        PIC X(40).
008300     05  PARM-STATUS-FILTER          PIC X(08).
008400     05  FILLER                      PIC X(32).
008500*---------------------------------------------------------------*
008600 FD  REPORT-OUT-FILE
008700      RECORDING MODE IS F.
008800 01  OUT-LINE.
008900     05  OUT-LINE-TEXT               PIC X(608).
009000     05  FILLER                      PIC X(092).
009100*---------------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300*---------------------------------------------------------------*
009400     COPY LMIATBL.
009500     COPY LMIAFMT.
009600*---------------------------------------------------------------*
009700*    Run-level scalars kept standalone rather than folded into a
009800*    group - the abend switch and open-file status codes tested
009900*    by the GO TO PROGRAM-END escape below (TFW-5031).
010000*---------------------------------------------------------------*
010100 77  WS-ABEND-SWITCH                  PIC X(01) VALUE 'N'.
010200     88  WS-RUN-ABENDED                       VALUE 'Y'.
010300 77  WS-FILES-OPENED-COUNT            PIC S9(04) USAGE IS COMP
010400                                       VALUE 0.
010500 77  WS-CONTROL-CARD-FILE-STATUS      PIC X(02).
010600     88  WS-CONTROL-CARD-FILE-OK              VALUE '00'.
010700 77  WS-REPORT-OUT-FILE-STATUS        PIC X(02).
010800     88  WS-REPORT-OUT-FILE-OK                VALUE '00'.
010900*---------------------------------------------------------------*
011000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
011100     05  WS-CONTROL-CARD-SW          PIC X(01) VALUE 'Y'.
011200         88 WS-CONTROL-CARD-PRESENT         VALUE 'Y'.
011300     05  WS-MORE-PAGES-SW            PIC X(01) VALUE 'Y'.
011400         88 WS-MORE-PAGES                   VALUE 'Y'.
011500     05  WS-PAGE-NUMBER              PIC S9(04) USAGE IS COMP.
011600     05  WS-TOTAL-ROWS-SCANNED       PIC S9(07) USAGE IS COMP.
011700     05  WS-TOTAL-ROWS-EXPORTED      PIC S9(07) USAGE IS COMP.
011800     05  WS-TRUNCATED-SW             PIC X(01) VALUE 'N'.
011900         88 WS-ROWS-WERE-TRUNCATED          VALUE 'Y'.
012000     05  FILLER                      PIC X(01).
012100*---------------------------------------------------------------*
012200*    Raw byte view of the page-loop switches, kept for the
012300*    console abend dump habit carried over from LMIARD.
012400*---------------------------------------------------------------*
012500 01  WS-PAGE-DEBUG-VIEW REDEFINES WS-SWITCHES-SUBSCRIPTS-MISC.
012600     05  WS-DEBUG-RAW                PIC X(08).
012700*---------------------------------------------------------------*
012800 01  WS-FILTER-SWITCHES.
012900     05  WS-EMPLOYER-FILTER-ACTIVE-SW PIC X(01) VALUE 'N'.
013000         88 WS-EMPLOYER-FILTER-ACTIVE        VALUE 'Y'.
013100     05  WS-PROVINCE-FILTER-ACTIVE-SW PIC X(01) VALUE 'N'.
013200         88 WS-PROVINCE-FILTER-ACTIVE        VALUE 'Y'.
013300     05  WS-STATUS-FILTER-ACTIVE-SW   PIC X(01) VALUE 'N'.
013400         88 WS-STATUS-FILTER-ACTIVE          VALUE 'Y'.
013500     05  WS-NOC-FILTER-ACTIVE-SW      PIC X(01) VALUE 'N'.
013600         88 WS-NOC-FILTER-ACTIVE             VALUE 'Y'.
013700     05  WS-ROW-MATCH-SW              PIC X(01) VALUE 'Y'.
013800         88 WS-ROW-MATCHES                   VALUE 'Y'.
013900         88 WS-ROW-DOES-NOT-MATCH            VALUE 'N'.
014000     05  WS-NOC-ROW-MATCH-SW          PIC X(01) VALUE 'N'.
014100         88 WS-NOC-ROW-MATCH                 VALUE 'Y'.
014200     05  FILLER                       PIC X(01).
014300*---------------------------------------------------------------*
014400*    Same console-dump habit applied to the filter switches.
014500*---------------------------------------------------------------*
014600 01  WS-FILTER-SWITCHES-DEBUG-VIEW REDEFINES WS-FILTER-SWITCHES.
014700     05  WS-DEBUG-RAW-2              PIC X(06).
014800*---------------------------------------------------------------*
014900 01  WS-EMPLOYER-FILTER-SAVE         PIC X(60).
015000*    Character-table view, used only while measuring how far the
015100*    trimmed filter runs (the same backward-scan habit LMIANOC
015200*    uses to size NOC-LOOKUP-CODE).
015300 01  WS-EMPLOYER-FILTER-TABLE REDEFINES WS-EMPLOYER-FILTER-SAVE.
015400     05  WS-EF-CHAR OCCURS 60 TIMES  PIC X(01).
015500 01  WS-EMPLOYER-FILTER-LEN          PIC S9(02) USAGE IS COMP.
015600 01  WS-PROVINCE-FILTER-SAVE         PIC X(40).
015700 01  WS-ROW-PROVINCE-UPPER           PIC X(40).
015800 01  WS-SUBSTR-COUNT                 PIC S9(04) USAGE IS COMP.
015900 01  WS-NOC-CAND-INDEX               PIC S9(02) USAGE IS COMP.
016000*    Case-fold tables for the employer/province filters - the
016100*    shop's usual INSPECT CONVERTING habit, used in place of a
016200*    lower/upper intrinsic function.
016300 01  WS-LOWER-CASE-ALPHABET          PIC X(26) VALUE
016400     'abcdefghijklmnopqrstuvwxyz'.
016500 01  WS-UPPER-CASE-ALPHABET          PIC X(26) VALUE
016600     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016700*---------------------------------------------------------------*
016800*    Reference-data accumulator tables.  Built unsorted as each
016900*    page comes back from LMIARD, then bubble-sorted once before
017000*    printing (TFW-4810 - the lists have to come out ascending).
017100*---------------------------------------------------------------*
017200 01  WS-PROVINCE-COUNT               PIC S9(02) USAGE IS COMP
017300                                      VALUE 0.
017400 01  WS-PROVINCE-TABLE.
017500     05  WS-PROV-ENTRY OCCURS 20 TIMES.
017600         10 WS-PROV-NAME             PIC X(40).
017700         10 WS-PROV-REC-COUNT        PIC S9(07) USAGE IS COMP.
017800         10 FILLER                   PIC X(01).
017900 01  WS-PROV-FOUND-INDEX             PIC S9(02) USAGE IS COMP.
018000 01  WS-PROV-SCAN-INDEX              PIC S9(02) USAGE IS COMP.
018100 01  WS-PROV-PRINT-INDEX             PIC S9(02) USAGE IS COMP.
018200 01  WS-PROV-SORT-PASS               PIC S9(02) USAGE IS COMP.
018300 01  WS-PROV-SORT-INDEX              PIC S9(02) USAGE IS COMP.
018400 01  WS-SWAP-PROV-NAME               PIC X(40).
018500 01  WS-SWAP-PROV-REC-COUNT          PIC S9(07) USAGE IS COMP.
018600*
018700 01  WS-NOC-TABLE-COUNT              PIC S9(04) USAGE IS COMP
018800                                      VALUE 0.
018900 01  WS-NOC-TABLE-FULL-SW            PIC X(01) VALUE 'N'.
019000     88 WS-NOC-TABLE-IS-FULL                VALUE 'Y'.
019100 01  WS-NOC-TABLE.
019200     05  WS-NOC-ENTRY OCCURS 2000 TIMES.
019300         10 WS-NOC-ENTRY-CODE        PIC X(06).
019400         10 WS-NOC-ENTRY-TITLE       PIC X(120).
019500         10 FILLER                   PIC X(01).
019600 01  WS-NOC-FOUND-INDEX              PIC S9(04) USAGE IS COMP.
019700 01  WS-NOC-SCAN-INDEX               PIC S9(04) USAGE IS COMP.
019800 01  WS-NOC-PRINT-INDEX              PIC S9(04) USAGE IS COMP.
019900 01  WS-NOC-SORT-PASS                PIC S9(04) USAGE IS COMP.
020000 01  WS-NOC-SORT-INDEX               PIC S9(04) USAGE IS COMP.
020100 01  WS-SWAP-NOC-CODE                PIC X(06).
020200 01  WS-SWAP-NOC-TITLE               PIC X(120).
020300*---------------------------------------------------------------*
020400 01  ERROR-DISPLAY-LINE.
020500     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
020600     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
020700     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
020800     05  DL-FILE-STATUS              PIC 9(02).
020900     05  FILLER  PIC X(05) VALUE ' *** '.
021000*===============================================================*
021100 PROCEDURE DIVISION.
021200*---------------------------------------------------------------*
021300 0000-MAIN-PARAGRAPH.
021400*---------------------------------------------------------------*
021500     PERFORM 1000-OPEN-FILES.
021600     PERFORM 1100-READ-CONTROL-CARD.
021700     IF WS-CONTROL-CARD-PRESENT
021800         EVALUATE TRUE
021900             WHEN PARM-ACTION-REFERENCE
022000                 PERFORM 2000-RUN-REFERENCE-DATA
022100             WHEN PARM-ACTION-EXPORT
022200                 PERFORM 3000-RUN-EXPORT
022300             WHEN OTHER
022400                 DISPLAY 'LMIAQUE: INVALID CONTROL CARD ACTION: '
022500                     PARM-ACTION
022600         END-EVALUATE
022700     END-IF.
022800     PERFORM 7000-SIGNAL-END-OF-RUN.
022900     PERFORM 8000-CLOSE-FILES.
023000*---------------------------------------------------------------*
023100 9900-PROGRAM-END.
023200*---------------------------------------------------------------*
023300     GOBACK.
023400*---------------------------------------------------------------*
023500*    10/20/98 R HENRIKSEN - GO TO PROGRAM-END on a bad open,
023600*    same escape the old unemployment job used ahead of this one
023700*    in the stream, rather than threading a switch through the
023800*    rest of the main paragraph (TFW-4810).
023900*---------------------------------------------------------------*
024000 1000-OPEN-FILES.
024100*---------------------------------------------------------------*
024200     OPEN INPUT  CONTROL-CARD-FILE.
024300     IF NOT WS-CONTROL-CARD-FILE-OK
024400         DISPLAY 'LMIAQUE: CANNOT OPEN LMIAPARM - STATUS ',
024500             WS-CONTROL-CARD-FILE-STATUS
024600         MOVE 'Y' TO WS-ABEND-SWITCH
024700         GO TO 9900-PROGRAM-END
024800     END-IF.
024900     ADD 1 TO WS-FILES-OPENED-COUNT.
025000     OPEN OUTPUT REPORT-OUT-FILE.
025100     IF NOT WS-REPORT-OUT-FILE-OK
025200         DISPLAY 'LMIAQUE: CANNOT OPEN LMIARPT - STATUS ',
025300             WS-REPORT-OUT-FILE-STATUS
025400         MOVE 'Y' TO WS-ABEND-SWITCH
025500         CLOSE CONTROL-CARD-FILE
025600         GO TO 9900-PROGRAM-END
025700     END-IF.
025800     ADD 1 TO WS-FILES-OPENED-COUNT.
025900*---------------------------------------------------------------*
026000 1100-READ-CONTROL-CARD.
026100*---------------------------------------------------------------*
026200     READ CONTROL-CARD-FILE
026300         AT END
026400             MOVE 'N' TO WS-CONTROL-CARD-SW
026500             DISPLAY 'LMIAQUE: NO CONTROL CARD PRESENT - RUN ',
026600                 'ABANDONED.'
026700     END-READ.
026800*---------------------------------------------------------------*
026900*    Master-file lookup fetch - scan the whole master file through
027000*    LMIARD, a page at a time, accumulating distinct provinces
027100*    (with record counts) and distinct NOC codes (with titles),
027200*    then print both lists sorted ascending.
027300*---------------------------------------------------------------*
027400 2000-RUN-REFERENCE-DATA.
027500*---------------------------------------------------------------*
027600     MOVE 0 TO WS-PROVINCE-COUNT, WS-NOC-TABLE-COUNT,
027700               WS-PAGE-NUMBER.
027800     MOVE 'Y' TO WS-MORE-PAGES-SW.
027900     PERFORM 2100-FETCH-AND-SCAN-ONE-PAGE
028000         UNTIL NOT WS-MORE-PAGES OR WS-PAGE-NUMBER >= 100.
028100     IF WS-MORE-PAGES
028200         DISPLAY 'LMIAQUE: REFERENCE SCAN TRUNCATED AT 100 PAGES ',
028300             '- SOME RECORDS WERE NOT COUNTED (TFW-4810).'
028400         SET WS-ROWS-WERE-TRUNCATED TO TRUE
028500     END-IF.
028600     PERFORM 2600-SORT-PROVINCE-TABLE.
028700     PERFORM 2650-SORT-NOC-TABLE.
028800     PERFORM 2900-WRITE-REFERENCE-REPORT.
028900*---------------------------------------------------------------*
029000 2100-FETCH-AND-SCAN-ONE-PAGE.
029100*---------------------------------------------------------------*
029200     ADD 1 TO WS-PAGE-NUMBER.
029300     SET REFERENCE-RECORDS TO TRUE.
029400     CALL 'LMIARD' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
029500         PROGRAM-ACTION, RECORD-TABLE
029600     END-CALL.
029700     ADD RECORD-TABLE-SIZE TO WS-TOTAL-ROWS-SCANNED.
029800     IF RECORD-TABLE-SIZE > 0
029900         PERFORM 2200-SCAN-ONE-PAGE-ROW
030000             VARYING RECORD-TABLE-INDEX FROM 1 BY 1
030100             UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE
030200     END-IF.
030300     IF RECORD-TABLE-SIZE < 1000
030400         MOVE 'N' TO WS-MORE-PAGES-SW
030500     END-IF.
030600*---------------------------------------------------------------*
030700 2200-SCAN-ONE-PAGE-ROW.
030800*---------------------------------------------------------------*
030900     PERFORM 2300-ACCUMULATE-PROVINCE.
031000     PERFORM 2400-ACCUMULATE-NOC-CODE.
031100*---------------------------------------------------------------*
031200 2300-ACCUMULATE-PROVINCE.
031300*---------------------------------------------------------------*
031400     MOVE 0 TO WS-PROV-FOUND-INDEX.
031500     PERFORM 2310-FIND-PROVINCE-SLOT
031600         VARYING WS-PROV-SCAN-INDEX FROM 1 BY 1
031700         UNTIL WS-PROV-SCAN-INDEX > WS-PROVINCE-COUNT
031800         OR WS-PROV-FOUND-INDEX NOT = 0.
031900     IF WS-PROV-FOUND-INDEX NOT = 0
032000         ADD 1 TO WS-PROV-REC-COUNT (WS-PROV-FOUND-INDEX)
032100     ELSE
032200         IF WS-PROVINCE-COUNT < 20
032300             ADD 1 TO WS-PROVINCE-COUNT
032400             MOVE LMIA-PROVINCE (RECORD-TABLE-INDEX)
032500                 TO WS-PROV-NAME (WS-PROVINCE-COUNT)
032600             MOVE 1 TO WS-PROV-REC-COUNT (WS-PROVINCE-COUNT)
032700         END-IF
032800     END-IF.
032900*---------------------------------------------------------------*
033000 2310-FIND-PROVINCE-SLOT.
033100*---------------------------------------------------------------*
033200     IF WS-PROV-NAME (WS-PROV-SCAN-INDEX) =
033300             LMIA-PROVINCE (RECORD-TABLE-INDEX)
033400         MOVE WS-PROV-SCAN-INDEX TO WS-PROV-FOUND-INDEX
033500     END-IF.
033600*---------------------------------------------------------------*
033700*    10/25/00 D QUINTERO - the table is keyed on the NOC-CODE and
033800*    NOC-TITLE pair together, not the code alone, so a code that
033900*    turns up under two different titles in the master file gets
034000*    two distinct rows printed, not one (TFW-5588).
034100*---------------------------------------------------------------*
034200 2400-ACCUMULATE-NOC-CODE.
034300*---------------------------------------------------------------*
034400     MOVE 0 TO WS-NOC-FOUND-INDEX.
034500     PERFORM 2410-FIND-NOC-SLOT
034600         VARYING WS-NOC-SCAN-INDEX FROM 1 BY 1
034700         UNTIL WS-NOC-SCAN-INDEX > WS-NOC-TABLE-COUNT
034800         OR WS-NOC-FOUND-INDEX NOT = 0.
034900     IF WS-NOC-FOUND-INDEX = 0
035000         IF WS-NOC-TABLE-COUNT < 2000
035100             ADD 1 TO WS-NOC-TABLE-COUNT
035200             MOVE LMIA-NOC-CODE (RECORD-TABLE-INDEX)
035300                 TO WS-NOC-ENTRY-CODE (WS-NOC-TABLE-COUNT)
035400             MOVE LMIA-NOC-TITLE (RECORD-TABLE-INDEX)
035500                 TO WS-NOC-ENTRY-TITLE (WS-NOC-TABLE-COUNT)
035600         ELSE
035700             SET WS-NOC-TABLE-IS-FULL TO TRUE
035800         END-IF
035900     END-IF.
036000*---------------------------------------------------------------*
036100 2410-FIND-NOC-SLOT.
036200*---------------------------------------------------------------*
036300     IF WS-NOC-ENTRY-CODE (WS-NOC-SCAN-INDEX) =
036400             LMIA-NOC-CODE (RECORD-TABLE-INDEX)
036500         AND WS-NOC-ENTRY-TITLE (WS-NOC-SCAN-INDEX) =
036600             LMIA-NOC-TITLE (RECORD-TABLE-INDEX)
036700         MOVE WS-NOC-SCAN-INDEX TO WS-NOC-FOUND-INDEX
036800     END-IF.
036900*---------------------------------------------------------------*
037000*    Bubble sort - the tables are small (20 provinces, a few
037100*    hundred NOC codes in practice) so a pass-and-swap is plenty
037200*    fast enough for an end-of-day batch report.
037300*---------------------------------------------------------------*
037400 2600-SORT-PROVINCE-TABLE.
037500*---------------------------------------------------------------*
037600     PERFORM 2610-PROVINCE-SORT-PASS
037700         VARYING WS-PROV-SORT-PASS FROM 1 BY 1
037800         UNTIL WS-PROV-SORT-PASS >= WS-PROVINCE-COUNT.
037900*---------------------------------------------------------------*
038000 2610-PROVINCE-SORT-PASS.
038100*---------------------------------------------------------------*
038200     PERFORM 2620-PROVINCE-SORT-COMPARE
038300         VARYING WS-PROV-SORT-INDEX FROM 1 BY 1
038400         UNTIL WS-PROV-SORT-INDEX >= WS-PROVINCE-COUNT.
038500*---------------------------------------------------------------*
038600 2620-PROVINCE-SORT-COMPARE.
038700*---------------------------------------------------------------*
038800     IF WS-PROV-NAME (WS-PROV-SORT-INDEX) >
038900             WS-PROV-NAME (WS-PROV-SORT-INDEX + 1)
039000         PERFORM 2630-SWAP-PROVINCE-ENTRIES
039100     END-IF.
039200*---------------------------------------------------------------*
039300 2630-SWAP-PROVINCE-ENTRIES.
039400*---------------------------------------------------------------*
039500     MOVE WS-PROV-NAME (WS-PROV-SORT-INDEX)      TO
039600         WS-SWAP-PROV-NAME.
039700     MOVE WS-PROV-REC-COUNT (WS-PROV-SORT-INDEX) TO
039800         WS-SWAP-PROV-REC-COUNT.
039900     MOVE WS-PROV-NAME (WS-PROV-SORT-INDEX + 1)  TO
040000         WS-PROV-NAME (WS-PROV-SORT-INDEX).
040100     MOVE WS-PROV-REC-COUNT (WS-PROV-SORT-INDEX + 1) TO
040200         WS-PROV-REC-COUNT (WS-PROV-SORT-INDEX).
040300     MOVE WS-SWAP-PROV-NAME      TO
040400         WS-PROV-NAME (WS-PROV-SORT-INDEX + 1).
040500     MOVE WS-SWAP-PROV-REC-COUNT TO
040600         WS-PROV-REC-COUNT (WS-PROV-SORT-INDEX + 1).
040700*---------------------------------------------------------------*
040800 2650-SORT-NOC-TABLE.
040900*---------------------------------------------------------------*
041000     PERFORM 2660-NOC-SORT-PASS
041100         VARYING WS-NOC-SORT-PASS FROM 1 BY 1
041200         UNTIL WS-NOC-SORT-PASS >= WS-NOC-TABLE-COUNT.
041300*---------------------------------------------------------------*
041400 2660-NOC-SORT-PASS.
041500*---------------------------------------------------------------*
041600     PERFORM 2670-NOC-SORT-COMPARE
041700         VARYING WS-NOC-SORT-INDEX FROM 1 BY 1
041800         UNTIL WS-NOC-SORT-INDEX >= WS-NOC-TABLE-COUNT.
041900*---------------------------------------------------------------*
042000 2670-NOC-SORT-COMPARE.
042100*---------------------------------------------------------------*
042200     IF WS-NOC-ENTRY-CODE (WS-NOC-SORT-INDEX) >
042300             WS-NOC-ENTRY-CODE (WS-NOC-SORT-INDEX + 1)
042400         PERFORM 2680-SWAP-NOC-ENTRIES
042500     END-IF.
042600*---------------------------------------------------------------*
042700 2680-SWAP-NOC-ENTRIES.
042800*---------------------------------------------------------------*
042900     MOVE WS-NOC-ENTRY-CODE (WS-NOC-SORT-INDEX)    TO
043000         WS-SWAP-NOC-CODE.
043100     MOVE WS-NOC-ENTRY-TITLE (WS-NOC-SORT-INDEX)   TO
043200         WS-SWAP-NOC-TITLE.
043300     MOVE WS-NOC-ENTRY-CODE (WS-NOC-SORT-INDEX + 1)  TO
043400         WS-NOC-ENTRY-CODE (WS-NOC-SORT-INDEX).
043500     MOVE WS-NOC-ENTRY-TITLE (WS-NOC-SORT-INDEX + 1) TO
043600         WS-NOC-ENTRY-TITLE (WS-NOC-SORT-INDEX).
043700     MOVE WS-SWAP-NOC-CODE  TO
043800         WS-NOC-ENTRY-CODE (WS-NOC-SORT-INDEX + 1).
043900     MOVE WS-SWAP-NOC-TITLE TO
044000         WS-NOC-ENTRY-TITLE (WS-NOC-SORT-INDEX + 1).
044100*---------------------------------------------------------------*
044200 2900-WRITE-REFERENCE-REPORT.
044300*---------------------------------------------------------------*
044400     MOVE 'DISTINCT PROVINCES' TO OUT-LINE-TEXT.
044500     WRITE OUT-LINE.
044600     PERFORM 2910-WRITE-ONE-PROVINCE-NAME
044700         VARYING WS-PROV-PRINT-INDEX FROM 1 BY 1
044800         UNTIL WS-PROV-PRINT-INDEX > WS-PROVINCE-COUNT.
044900     MOVE SPACE TO OUT-LINE-TEXT.
045000     WRITE OUT-LINE.
045100     MOVE 'RECORD COUNTS BY PROVINCE' TO OUT-LINE-TEXT.
045200     WRITE OUT-LINE.
045300     PERFORM 2920-WRITE-ONE-PROVINCE-COUNT
045400         VARYING WS-PROV-PRINT-INDEX FROM 1 BY 1
045500         UNTIL WS-PROV-PRINT-INDEX > WS-PROVINCE-COUNT.
045600     MOVE SPACE TO OUT-LINE-TEXT.
045700     WRITE OUT-LINE.
045800     MOVE 'DISTINCT NOC CODES' TO OUT-LINE-TEXT.
045900     WRITE OUT-LINE.
046000     PERFORM 2930-WRITE-ONE-NOC-CODE
046100         VARYING WS-NOC-PRINT-INDEX FROM 1 BY 1
046200         UNTIL WS-NOC-PRINT-INDEX > WS-NOC-TABLE-COUNT.
046300     MOVE SPACE TO OUT-LINE-TEXT.
046400     WRITE OUT-LINE.
046500     MOVE 'NOC CODES WITH TITLES' TO OUT-LINE-TEXT.
046600     WRITE OUT-LINE.
046700     PERFORM 2940-WRITE-ONE-NOC-TITLE
046800         VARYING WS-NOC-PRINT-INDEX FROM 1 BY 1
046900         UNTIL WS-NOC-PRINT-INDEX > WS-NOC-TABLE-COUNT.
047000*---------------------------------------------------------------*
047100 2910-WRITE-ONE-PROVINCE-NAME.
047200*---------------------------------------------------------------*
047300     MOVE SPACE TO OUT-LINE-TEXT.
047400     MOVE WS-PROV-NAME (WS-PROV-PRINT-INDEX)
047500         TO OUT-LINE-TEXT (1:40).
047600     WRITE OUT-LINE.
047700*---------------------------------------------------------------*
047800 2920-WRITE-ONE-PROVINCE-COUNT.
047900*---------------------------------------------------------------*
048000     MOVE WS-PROV-NAME (WS-PROV-PRINT-INDEX)
048100         TO FMT-REF-PROVINCE.
048200     MOVE WS-PROV-REC-COUNT (WS-PROV-PRINT-INDEX)
048300         TO FMT-REF-PROVINCE-COUNT.
048400     MOVE SPACE TO OUT-LINE-TEXT.
048500     MOVE FORMAT-LMIA-PROVINCE-LINE TO OUT-LINE-TEXT (1:70).
048600     WRITE OUT-LINE.
048700*---------------------------------------------------------------*
048800 2930-WRITE-ONE-NOC-CODE.
048900*---------------------------------------------------------------*
049000     MOVE SPACE TO OUT-LINE-TEXT.
049100     MOVE WS-NOC-ENTRY-CODE (WS-NOC-PRINT-INDEX)
049200         TO OUT-LINE-TEXT (1:6).
049300     WRITE OUT-LINE.
049400*---------------------------------------------------------------*
049500 2940-WRITE-ONE-NOC-TITLE.
049600*---------------------------------------------------------------*
049700     MOVE WS-NOC-ENTRY-CODE (WS-NOC-PRINT-INDEX)
049800         TO FMT-REF-NOC-CODE.
049900     MOVE WS-NOC-ENTRY-TITLE (WS-NOC-PRINT-INDEX)
050000         TO FMT-REF-NOC-TITLE.
050100     MOVE SPACE TO OUT-LINE-TEXT.
050200     MOVE FORMAT-LMIA-NOC-LINE TO OUT-LINE-TEXT (1:145).
050300     WRITE OUT-LINE.
050400*---------------------------------------------------------------*
050500*    Filtered export pass - apply the AND-ed filters (employer
050600*    substring case-insensitive, exact NOC code expanded across
050700*    NOC-2011/2021/2026 by LMIANOC, exact province case-
050800*    insensitive, exact status) to every row LMIARD hands back,
050900*    writing the matches
051000*    out as a 12-column CSV.
051100*---------------------------------------------------------------*
051200 3000-RUN-EXPORT.
051300*---------------------------------------------------------------*
051400     PERFORM 3100-PREPARE-EXPORT-FILTERS.
051500     MOVE SPACE TO OUT-LINE-TEXT.
051600     MOVE FORMAT-LMIA-EXPORT-HEADER TO OUT-LINE-TEXT (1:115).
051700     WRITE OUT-LINE.
051800     MOVE 0 TO WS-PAGE-NUMBER, WS-TOTAL-ROWS-EXPORTED.
051900     MOVE 'Y' TO WS-MORE-PAGES-SW.
052000     PERFORM 3200-FETCH-AND-FILTER-ONE-PAGE
052100         UNTIL NOT WS-MORE-PAGES OR WS-PAGE-NUMBER >= 100.
052200     IF WS-MORE-PAGES
052300         DISPLAY 'LMIAQUE: EXPORT SCAN TRUNCATED AT 100 PAGES - ',
052400             'SOME MATCHING RECORDS MAY BE MISSING (TFW-4810).'
052500         SET WS-ROWS-WERE-TRUNCATED TO TRUE
052600     END-IF.
052700     DISPLAY 'LMIAQUE: EXPORT COMPLETE - ' WS-TOTAL-ROWS-EXPORTED
052800         ' ROWS WRITTEN.'.
052900*---------------------------------------------------------------*
053000 3100-PREPARE-EXPORT-FILTERS.
053100*---------------------------------------------------------------*
053200     MOVE PARM-EMPLOYER-FILTER TO WS-EMPLOYER-FILTER-SAVE.
053300     INSPECT WS-EMPLOYER-FILTER-SAVE CONVERTING
053400         WS-LOWER-CASE-ALPHABET TO WS-UPPER-CASE-ALPHABET.
053500     IF WS-EMPLOYER-FILTER-SAVE = SPACE
053600         MOVE 'N' TO WS-EMPLOYER-FILTER-ACTIVE-SW
053700     ELSE
053800         MOVE 'Y' TO WS-EMPLOYER-FILTER-ACTIVE-SW
053900         PERFORM 3110-MEASURE-EMPLOYER-FILTER
054000     END-IF.
054100     MOVE PARM-PROVINCE-FILTER TO WS-PROVINCE-FILTER-SAVE.
054200     INSPECT WS-PROVINCE-FILTER-SAVE CONVERTING
054300         WS-LOWER-CASE-ALPHABET TO WS-UPPER-CASE-ALPHABET.
054400     IF WS-PROVINCE-FILTER-SAVE = SPACE
054500         MOVE 'N' TO WS-PROVINCE-FILTER-ACTIVE-SW
054600     ELSE
054700         MOVE 'Y' TO WS-PROVINCE-FILTER-ACTIVE-SW
054800     END-IF.
054900     IF PARM-STATUS-FILTER = SPACE
055000         MOVE 'N' TO WS-STATUS-FILTER-ACTIVE-SW
055100     ELSE
055200         MOVE 'Y' TO WS-STATUS-FILTER-ACTIVE-SW
055300     END-IF.
055400     IF PARM-NOC-FILTER = SPACE
055500         MOVE 'N' TO WS-NOC-FILTER-ACTIVE-SW
055600         MOVE 0 TO NOC-MATCH-COUNT
055700     ELSE
055800         MOVE 'Y' TO WS-NOC-FILTER-ACTIVE-SW
055900         MOVE PARM-NOC-FILTER TO NOC-LOOKUP-CODE
056000         CALL 'LMIANOC' USING NOC-LOOKUP-CODE, NOC-MATCH-COUNT,
056100             NOC-MATCH-TABLE
056200         END-CALL
056300     END-IF.
056400*---------------------------------------------------------------*
056500*    Length of the trimmed employer filter - the same backward
056600*    scan habit used throughout these members in place of
056700*    FUNCTION TRIM.
056800*---------------------------------------------------------------*
056900 3110-MEASURE-EMPLOYER-FILTER.
057000*---------------------------------------------------------------*
057100     MOVE 60 TO WS-EMPLOYER-FILTER-LEN.
057200     PERFORM 3120-BACK-UP-OVER-BLANKS
057300         UNTIL WS-EMPLOYER-FILTER-LEN = 0
057400         OR WS-EF-CHAR (WS-EMPLOYER-FILTER-LEN) NOT = SPACE.
057500*---------------------------------------------------------------*
057600 3120-BACK-UP-OVER-BLANKS.
057700*---------------------------------------------------------------*
057800     SUBTRACT 1 FROM WS-EMPLOYER-FILTER-LEN.
057900*---------------------------------------------------------------*
058000 3200-FETCH-AND-FILTER-ONE-PAGE.
058100*---------------------------------------------------------------*
058200     ADD 1 TO WS-PAGE-NUMBER.
058300     SET ALL-RECORDS TO TRUE.
058400     CALL 'LMIARD' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
058500         PROGRAM-ACTION, RECORD-TABLE
058600     END-CALL.
058700     ADD RECORD-TABLE-SIZE TO WS-TOTAL-ROWS-SCANNED.
058800     IF RECORD-TABLE-SIZE > 0
058900         PERFORM 3300-TEST-AND-WRITE-ONE-ROW
059000             VARYING RECORD-TABLE-INDEX FROM 1 BY 1
059100             UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE
059200     END-IF.
059300     IF RECORD-TABLE-SIZE < 1000
059400         MOVE 'N' TO WS-MORE-PAGES-SW
059500     END-IF.
059600*---------------------------------------------------------------*
059700 3300-TEST-AND-WRITE-ONE-ROW.
059800*---------------------------------------------------------------*
059900     SET WS-ROW-MATCHES TO TRUE.
060000     IF WS-EMPLOYER-FILTER-ACTIVE
060100         PERFORM 3310-TEST-EMPLOYER-FILTER
060200     END-IF.
060300     IF WS-ROW-MATCHES AND WS-PROVINCE-FILTER-ACTIVE
060400         PERFORM 3320-TEST-PROVINCE-FILTER
060500     END-IF.
060600     IF WS-ROW-MATCHES AND WS-STATUS-FILTER-ACTIVE
060700         PERFORM 3330-TEST-STATUS-FILTER
060800     END-IF.
060900     IF WS-ROW-MATCHES AND WS-NOC-FILTER-ACTIVE
061000         PERFORM 3340-TEST-NOC-FILTER
061100     END-IF.
061200     IF WS-ROW-MATCHES
061300         PERFORM 3400-WRITE-EXPORT-ROW
061400     END-IF.
061500*---------------------------------------------------------------*
061600 3310-TEST-EMPLOYER-FILTER.
061700*---------------------------------------------------------------*
061800     MOVE 0 TO WS-SUBSTR-COUNT.
061900     INSPECT LMIA-EMPLOYER-UC (RECORD-TABLE-INDEX) TALLYING
062000         WS-SUBSTR-COUNT FOR ALL
062100         WS-EMPLOYER-FILTER-SAVE (1:WS-EMPLOYER-FILTER-LEN).
062200     IF WS-SUBSTR-COUNT = 0
062300         SET WS-ROW-DOES-NOT-MATCH TO TRUE
062400     END-IF.
062500*---------------------------------------------------------------*
062600 3320-TEST-PROVINCE-FILTER.
062700*---------------------------------------------------------------*
062800     MOVE LMIA-PROVINCE (RECORD-TABLE-INDEX)
062900         TO WS-ROW-PROVINCE-UPPER.
063000     INSPECT WS-ROW-PROVINCE-UPPER CONVERTING
063100         WS-LOWER-CASE-ALPHABET TO WS-UPPER-CASE-ALPHABET.
063200     IF WS-ROW-PROVINCE-UPPER NOT = WS-PROVINCE-FILTER-SAVE
063300         SET WS-ROW-DOES-NOT-MATCH TO TRUE
063400     END-IF.
063500*---------------------------------------------------------------*
063600 3330-TEST-STATUS-FILTER.
063700*---------------------------------------------------------------*
063800     IF LMIA-STATUS (RECORD-TABLE-INDEX)
063900             NOT = PARM-STATUS-FILTER
064000         SET WS-ROW-DOES-NOT-MATCH TO TRUE
064100     END-IF.
064200*---------------------------------------------------------------*
064300 3340-TEST-NOC-FILTER.
064400*---------------------------------------------------------------*
064500     MOVE 'N' TO WS-NOC-ROW-MATCH-SW.
064600     PERFORM 3350-TEST-ONE-NOC-CANDIDATE
064700         VARYING WS-NOC-CAND-INDEX FROM 1 BY 1
064800         UNTIL WS-NOC-CAND-INDEX > NOC-MATCH-COUNT
064900         OR WS-NOC-ROW-MATCH.
065000     IF NOT WS-NOC-ROW-MATCH
065100         SET WS-ROW-DOES-NOT-MATCH TO TRUE
065200     END-IF.
065300*---------------------------------------------------------------*
065400 3350-TEST-ONE-NOC-CANDIDATE.
065500*---------------------------------------------------------------*
065600     IF EXACT-MATCH-TYPE (WS-NOC-CAND-INDEX)
065700         IF LMIA-NOC-CODE (RECORD-TABLE-INDEX) =
065800                 NOC-MATCH-VALUE (WS-NOC-CAND-INDEX)
065900             MOVE 'Y' TO WS-NOC-ROW-MATCH-SW
066000         END-IF
066100     ELSE
066200         IF LMIA-NOC-CODE (RECORD-TABLE-INDEX) (1:4) =
066300                 NOC-MATCH-VALUE (WS-NOC-CAND-INDEX) (1:4)
066400             MOVE 'Y' TO WS-NOC-ROW-MATCH-SW
066500         END-IF
066600     END-IF.
066700*---------------------------------------------------------------*
066800 3400-WRITE-EXPORT-ROW.
066900*---------------------------------------------------------------*
067000     MOVE LMIA-ID (RECORD-TABLE-INDEX)          TO FMT-ID.
067100     MOVE LMIA-PROVINCE (RECORD-TABLE-INDEX)    TO FMT-PROVINCE.
067200     MOVE LMIA-STREAM (RECORD-TABLE-INDEX)      TO FMT-STREAM.
067300     MOVE LMIA-EMPLOYER (RECORD-TABLE-INDEX)    TO FMT-EMPLOYER.
067400     MOVE LMIA-CITY (RECORD-TABLE-INDEX)        TO FMT-CITY.
067500     MOVE LMIA-POSTAL-CODE (RECORD-TABLE-INDEX) TO
067600         FMT-POSTAL-CODE.
067700     MOVE LMIA-NOC-CODE (RECORD-TABLE-INDEX)    TO FMT-NOC-CODE.
067800     MOVE LMIA-NOC-TITLE (RECORD-TABLE-INDEX)   TO FMT-NOC-TITLE.
067900     MOVE LMIA-POSITIONS-APPROVED (RECORD-TABLE-INDEX) TO
068000         FMT-POSITIONS-APPROVED.
068100     MOVE LMIA-STATUS (RECORD-TABLE-INDEX)      TO FMT-STATUS.
068200     MOVE LMIA-DECISION-DATE (RECORD-TABLE-INDEX) TO
068300         FMT-DECISION-DATE.
068400     MOVE LMIA-SOURCE-FILE (RECORD-TABLE-INDEX) TO
068500         FMT-SOURCE-FILE.
068600     MOVE SPACE TO OUT-LINE-TEXT.
068700     MOVE FORMAT-LMIA-EXPORT-LINE TO OUT-LINE-TEXT (1:608).
068800     WRITE OUT-LINE.
068900     ADD 1 TO WS-TOTAL-ROWS-EXPORTED.
069000*---------------------------------------------------------------*
069100*    Tell LMIARD the run is over so it closes the VSAM master
069200*    file it has kept open across every page CALL (see LMIARD
069300*    1000/3000 above).
069400*---------------------------------------------------------------*
069500 7000-SIGNAL-END-OF-RUN.
069600*---------------------------------------------------------------*
069700     SET END-OF-RUN-SIGNAL TO TRUE.
069800     CALL 'LMIARD' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
069900         PROGRAM-ACTION, RECORD-TABLE
070000     END-CALL.
070100*---------------------------------------------------------------*
070200 8000-CLOSE-FILES.
070300*---------------------------------------------------------------*
070400     CLOSE CONTROL-CARD-FILE.
070500     CLOSE REPORT-OUT-FILE.
