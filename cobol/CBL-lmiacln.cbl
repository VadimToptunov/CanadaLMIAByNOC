000100*===============================================================*
000200* PROGRAM NAME:    LMIACLN
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/14/97 ED ACKERMAN     CREATED - CUMULATE THE LANDING FILES
000900*                          LISTED ON FILELST INTO 6-LMIACUML.
001000* 09/02/97 ED ACKERMAN     ADD CLEAN-UP PASS (PARM-ACTION 'CLN') -
001100*                          DROPS HEADER/TITLE LINES, VALIDATES
001200*                          EMPLOYER/NOC, SORTS AND DEDUPS.
001300* 01/19/98 D QUINTERO      PRESERVE THE HEADER-DROP TEST EXACTLY
001400*                          AS SPECIFIED - A LINE IS DROPPED ONLY
001500*                          WHEN IT CARRIES BOTH MARKER STRINGS,
001600*                          NOT EITHER ONE (TFW-4392).
001700* 07/30/98 R HENRIKSEN     ADD LMIA-SINK-MODE SWITCH SO THE SAME
001800*                          CLEAN-UP PASS CAN FEED 5-NOCLKUP.IDX
001900*                          INSTEAD OF WRITING 6-RESULT.DAT.
002000* 11/30/99 R HENRIKSEN     Y2K REVIEW - NO DATE FIELDS IN THIS
002100*                          MEMBER, NO CHANGE REQUIRED.
002200* 04/05/00 D QUINTERO      STRIP LEADING "#N " SEQUENCE MARKERS
002300*                          OFF THE EMPLOYER NAME BEFORE OUTPUT
002400*                          (TFW-5460).
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  LMIACLN.
002800 AUTHOR. ED ACKERMAN.
002900 INSTALLATION. TFW PROGRAM DATA SERVICES.
003000 DATE-WRITTEN. 05/14/97.
003100 DATE-COMPILED.
003200 SECURITY. NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400*---------------------------------------------------------------*
004500 FILE-CONTROL.
004600     SELECT LMIA-PARM-FILE ASSIGN TO LMIACPRM
004700       ORGANIZATION IS SEQUENTIAL
004800       FILE STATUS IS PARM-FILE-STATUS.
004900*
005000     SELECT LMIA-FILE-LIST ASSIGN TO FILELST
005100       ORGANIZATION IS SEQUENTIAL
005200       FILE STATUS IS FILE-LIST-STATUS.
005300*
005400     SELECT LANDING-FILE ASSIGN TO WS-LANDING-FILE-NAME
005500       ORGANIZATION IS LINE SEQUENTIAL
005600       FILE STATUS IS LANDING-FILE-STATUS.
005700*
005800     SELECT CUMULATED-FILE ASSIGN TO LMIACUML
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       FILE STATUS IS CUMULATED-FILE-STATUS.
006100*
006200     SELECT SORT-WORK-FILE ASSIGN TO SORTWK01.
006300*
006400     SELECT RESULT-FILE ASSIGN TO LMIARSLT
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       FILE STATUS IS RESULT-FILE-STATUS.
006700*
006800     SELECT LMIA-NOC-LOOKUP-FILE ASSIGN TO LMIANLKP
006900       ORGANIZATION IS INDEXED
007000       ACCESS MODE  IS SEQUENTIAL
007100       RECORD KEY   IS LKP-LOOKUP-KEY OF LOOKUP-RECORD
007200       FILE STATUS  IS LOOKUP-FILE-STATUS.
007300*===============================================================*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*---------------------------------------------------------------*
007700 FD  LMIA-PARM-FILE RECORDING MODE F.
007800 01  PARM-RECORD.
007900     05  PARM-ACTION                  PIC X(03).
008000         88  PARM-ACTION-CUMULATE             VALUE 'CUM'.
008100         88  PARM-ACTION-CLEAN                VALUE 'CLN'.
008200     05  FILLER                       PIC X(01).
008300     05  PARM-SINK-MODE               PIC X(05).
008400         88  SINK-MODE-FILE                   VALUE 'FILE '.
008500         88  SINK-MODE-TABLE                  VALUE 'TABLE'.
008600     05  FILLER                       PIC X(71).
008700*---------------------------------------------------------------*
008800 FD  LMIA-FILE-LIST.
008900 01  FILE-LIST-LINE                   PIC X(050).
009000*---------------------------------------------------------------*
009100 FD  LANDING-FILE.
009200 01  LANDING-LINE                     PIC X(300).
009300*---------------------------------------------------------------*
009400 FD  CUMULATED-FILE.
009500 01  CUMULATED-LINE                   PIC X(300).
009600*---------------------------------------------------------------*
009700 SD  SORT-WORK-FILE.
009800 01  SORT-WORK-RECORD.
009900     05  SR-EMP-NOC-LINE              PIC X(220).
010000*---------------------------------------------------------------*
010100 FD  RESULT-FILE.
010200 01  RESULT-LINE                      PIC X(220).
010300*---------------------------------------------------------------*
010400 FD  LMIA-NOC-LOOKUP-FILE.
010500 01  LOOKUP-RECORD.
010600     05  LKP-LOOKUP-KEY.
010700         10  LKP-EMPLOYER             PIC X(200).
010800         10  LKP-NOC-CODE             PIC X(004).
010900     05  LKP-ENTRY-FILLER             PIC X(016).
011000*===============================================================*
011100 WORKING-STORAGE SECTION.
011200*---------------------------------------------------------------*
011300 01  WS-SWITCHES-SUBSCRIPTS-MISC.
011400     05  PARM-FILE-STATUS             PIC X(02) VALUE '00'.
011500     05  FILE-LIST-STATUS             PIC X(02) VALUE '00'.
011600         88  FILE-LIST-OK                      VALUE '00'.
011700         88  FILE-LIST-EOF                     VALUE '10'.
011800     05  LANDING-FILE-STATUS          PIC X(02) VALUE '00'.
011900         88  LANDING-FILE-OK                   VALUE '00'.
012000         88  LANDING-FILE-EOF                  VALUE '10'.
012100     05  CUMULATED-FILE-STATUS        PIC X(02) VALUE '00'.
012200         88  CUMULATED-FILE-OK                 VALUE '00'.
012300         88  CUMULATED-EOF                     VALUE '10'.
012400     05  RESULT-FILE-STATUS           PIC X(02) VALUE '00'.
012500     05  LOOKUP-FILE-STATUS           PIC X(02) VALUE '00'.
012600     05  SORT-EOF-SW                  PIC X(01) VALUE 'N'.
012700         88  SORT-END-OF-FILE                  VALUE 'Y'.
012800     05  WS-HEADER-LINE-SW            PIC X(01) VALUE 'N'.
012900         88  WS-HEADER-LINE                    VALUE 'Y'.
013000     05  WS-ROW-VALID-SW              PIC X(01) VALUE 'N'.
013100         88  WS-ROW-VALID                      VALUE 'Y'.
013200     05  WS-EMPLOYER-VALID-SW         PIC X(01) VALUE 'N'.
013300         88  WS-EMPLOYER-VALID                 VALUE 'Y'.
013400     05  WS-NOC-VALID-SW              PIC X(01) VALUE 'N'.
013500         88  WS-NOC-VALID                      VALUE 'Y'.
013600     05  WS-LINES-CUMULATED           PIC 9(07) USAGE IS COMP VALUE 0.
013700     05  WS-LINES-KEPT                PIC 9(07) USAGE IS COMP VALUE 0.
013800     05  WS-SCAN-INDEX                PIC 9(03) USAGE IS COMP VALUE 0.
013900     05  WS-DASH-POS                  PIC 9(03) USAGE IS COMP VALUE 0.
014000     05  WS-HASH-SPACE-POS            PIC 9(03) USAGE IS COMP VALUE 0.
014100     05  WS-TALLY-EMPLOYERS-WHO       PIC 9(03) USAGE IS COMP VALUE 0.
014200     05  WS-TALLY-PROVINCE-TERR       PIC 9(03) USAGE IS COMP VALUE 0.
014300     05  WS-COMPACT-LEN               PIC 9(03) USAGE IS COMP VALUE 0.
014400     05  FILLER                       PIC X(01).
014500*---------------------------------------------------------------*
014600*    Alternate view of the switch block, kept for console trace
014700*    work (no trace currently switched on, see LMIANOC for the
014800*    same convention).
014900*---------------------------------------------------------------*
015000 01  WS-SWITCHES-DEBUG-VIEW REDEFINES WS-SWITCHES-SUBSCRIPTS-MISC.
015100     05  FILLER                       PIC X(40).
015200*---------------------------------------------------------------*
015300 01  WS-LANDING-FILE-NAME             PIC X(050) VALUE SPACE.
015400*---------------------------------------------------------------*
015500 01  WS-CUMULATED-FIELDS.
015600     05  WS-CUM-PROVINCE              PIC X(040).
015700     05  WS-CUM-PROGRAM                PIC X(060).
015800     05  WS-CUM-EMPLOYER              PIC X(200).
015900     05  WS-CUM-CITY                  PIC X(080).
016000     05  WS-CUM-POSTAL                PIC X(010).
016100     05  WS-CUM-FULL-NOC              PIC X(020).
016200     05  FILLER                       PIC X(010).
016300*---------------------------------------------------------------*
016400 01  WS-TAB-CHAR                      PIC X(01) VALUE X'09'.
016500*---------------------------------------------------------------*
016600*    Generic right-trim work area, shared with the employer
016700*    clean-up logic below (shop standard does not use FUNCTION
016800*    verbs - see CBL-lmiaload.cbl 9100-TRIM-FIELD).
016900*---------------------------------------------------------------*
017000 01  WS-TRIM-WORK-AREA.
017100     05  WS-TRIM-IN                   PIC X(200).
017200     05  WS-TRIM-OUT                  PIC X(200).
017300     05  WS-TRIM-LEN                  PIC 9(03) USAGE IS COMP.
017400     05  FILLER                       PIC X(01).
017500*---------------------------------------------------------------*
017600*    Employer clean-up work area - quotes/tabs stripped, then a
017700*    leading "#N " sequence marker removed if present (TFW-5460).
017800*---------------------------------------------------------------*
017900 01  WS-EMP-WORK                      PIC X(200).
018000 01  WS-EMP-WORK-SAVE                 PIC X(200).
018100*---------------------------------------------------------------*
018200 01  WS-BUILD-LINE                    PIC X(220).
018300*---------------------------------------------------------------*
018400*    Final-output scrub area - every double-quote, tab and space
018500*    character is dropped from the formatted "employer, noc" line
018600*    before it is written (the shop's format string is stripped
018700*    of [\"\t ] after assembly, which also removes the separator
018800*    blank - preserve this, do not re-insert a space after the
018900*    comma).
019000*---------------------------------------------------------------*
019100 01  WS-LINE-WORK                     PIC X(220).
019200 01  WS-LINE-WORK-TABLE REDEFINES WS-LINE-WORK.
019300     05  WS-LW-CHAR OCCURS 220 TIMES  PIC X(01).
019400*---------------------------------------------------------------*
019500 01  WS-COMPACT-LINE                  PIC X(220).
019600 01  WS-COMPACT-LINE-TABLE REDEFINES WS-COMPACT-LINE.
019700     05  WS-COMPACT-CHAR OCCURS 220 TIMES PIC X(01).
019800 01  WS-PREVIOUS-LINE                 PIC X(220) VALUE SPACE.
019900*===============================================================*
020000 PROCEDURE DIVISION.
020100*---------------------------------------------------------------*
020200 0000-MAIN-PROCESSING.
020300*---------------------------------------------------------------*
020400     PERFORM 1000-OPEN-PARM-FILE.
020500     EVALUATE TRUE
020600         WHEN PARM-ACTION-CUMULATE
020700             PERFORM 2000-BUILD-CUMULATED-FILE
020800         WHEN PARM-ACTION-CLEAN
020900             PERFORM 3000-CLEAN-CUMULATED-FILE
021000         WHEN OTHER
021100             DISPLAY 'LMIACLN: INVALID PARM-ACTION ', PARM-ACTION
021200     END-EVALUATE.
021300     GOBACK.
021400*---------------------------------------------------------------*
021500 1000-OPEN-PARM-FILE.
021600*---------------------------------------------------------------*
021700     OPEN INPUT LMIA-PARM-FILE.
021800     IF PARM-FILE-STATUS NOT = '00'
021900         DISPLAY 'LMIACLN: CANNOT OPEN LMIACPRM, STATUS ',
022000             PARM-FILE-STATUS
022100     ELSE
022200         READ LMIA-PARM-FILE
022300             AT END
022400                 DISPLAY 'LMIACLN: LMIACPRM IS EMPTY'
022500         END-READ
022600         CLOSE LMIA-PARM-FILE
022700     END-IF.
022800*---------------------------------------------------------------*
022900*    Build the cumulated file - concatenate every landing file
023000*    listed on FILELST into LMIACUML, in file-then-line order, no
023100*    dedup, no header skip at this stage.
023200*---------------------------------------------------------------*
023300 2000-BUILD-CUMULATED-FILE.
023400*---------------------------------------------------------------*
023500     OPEN OUTPUT CUMULATED-FILE.
023600     OPEN INPUT LMIA-FILE-LIST.
023700     IF NOT FILE-LIST-OK
023800         DISPLAY 'LMIACLN: CANNOT OPEN FILELST, STATUS ',
023900             FILE-LIST-STATUS
024000         SET FILE-LIST-EOF TO TRUE
024100     END-IF.
024200     PERFORM 2100-COPY-ONE-LANDING-FILE
024300         UNTIL FILE-LIST-EOF.
024400     CLOSE LMIA-FILE-LIST.
024500     CLOSE CUMULATED-FILE.
024600     DISPLAY 'LMIACLN: LINES CUMULATED ', WS-LINES-CUMULATED.
024700*---------------------------------------------------------------*
024800 2100-COPY-ONE-LANDING-FILE.
024900*---------------------------------------------------------------*
025000     READ LMIA-FILE-LIST
025100         AT END
025200             SET FILE-LIST-EOF TO TRUE
025300         NOT AT END
025400             MOVE FILE-LIST-LINE TO WS-LANDING-FILE-NAME
025500             PERFORM 2200-COPY-LANDING-FILE-LINES
025600     END-READ.
025700*---------------------------------------------------------------*
025800 2200-COPY-LANDING-FILE-LINES.
025900*---------------------------------------------------------------*
026000     OPEN INPUT LANDING-FILE.
026100     IF NOT LANDING-FILE-OK
026200         DISPLAY 'LMIACLN: SKIPPING ', WS-LANDING-FILE-NAME,
026300             ' STATUS ', LANDING-FILE-STATUS
026400     ELSE
026500         PERFORM 2210-COPY-ONE-LINE
026600             UNTIL LANDING-FILE-EOF
026700         CLOSE LANDING-FILE
026800     END-IF.
026900*---------------------------------------------------------------*
027000 2210-COPY-ONE-LINE.
027100*---------------------------------------------------------------*
027200     READ LANDING-FILE
027300         AT END
027400             SET LANDING-FILE-EOF TO TRUE
027500         NOT AT END
027600             MOVE LANDING-LINE TO CUMULATED-LINE
027700             WRITE CUMULATED-LINE
027800             ADD 1 TO WS-LINES-CUMULATED
027900     END-READ.
028000*---------------------------------------------------------------*
028100*    Clean the cumulated file - drop header/title rows, validate
028200*    and reformat the rest, sort ascending, drop adjacent
028300*    duplicates.
028400*---------------------------------------------------------------*
028500 3000-CLEAN-CUMULATED-FILE.
028600*---------------------------------------------------------------*
028700     OPEN INPUT CUMULATED-FILE.
028800     IF NOT CUMULATED-FILE-OK
028900         DISPLAY 'LMIACLN: CANNOT OPEN LMIACUML, STATUS ',
029000             CUMULATED-FILE-STATUS
029100     ELSE
029200         IF SINK-MODE-TABLE
029300             OPEN OUTPUT LMIA-NOC-LOOKUP-FILE
029400         ELSE
029500             OPEN OUTPUT RESULT-FILE
029600         END-IF
029700         SORT SORT-WORK-FILE
029800             ON ASCENDING KEY SR-EMP-NOC-LINE
029900             INPUT PROCEDURE IS 4000-EXTRACT-VALID-PAIRS
030000             OUTPUT PROCEDURE IS 5000-WRITE-DEDUPED-OUTPUT
030100         IF SINK-MODE-TABLE
030200             CLOSE LMIA-NOC-LOOKUP-FILE
030300         ELSE
030400             CLOSE RESULT-FILE
030500         END-IF
030600         CLOSE CUMULATED-FILE
030700     END-IF.
030800     DISPLAY 'LMIACLN: LINES KEPT ', WS-LINES-KEPT.
030900*---------------------------------------------------------------*
031000 4000-EXTRACT-VALID-PAIRS SECTION.
031100*---------------------------------------------------------------*
031200     PERFORM 6000-READ-CUMULATED-LINE.
031300     PERFORM 4100-PROCESS-ONE-CUMULATED-LINE
031400         UNTIL CUMULATED-EOF.
031500 4000-DUMMY     SECTION.
031600*---------------------------------------------------------------*
031700 4100-PROCESS-ONE-CUMULATED-LINE.
031800*---------------------------------------------------------------*
031900     PERFORM 4200-TEST-HEADER-LINE.
032000     IF NOT WS-HEADER-LINE
032100         PERFORM 4300-PARSE-CUMULATED-FIELDS
032200         PERFORM 4400-TEST-ROW-VALIDITY
032300         IF WS-ROW-VALID
032400             PERFORM 4500-BUILD-OUTPUT-PAIR
032500             RELEASE SORT-WORK-RECORD
032600             ADD 1 TO WS-LINES-KEPT
032700         END-IF
032800     END-IF.
032900     PERFORM 6000-READ-CUMULATED-LINE.
033000*---------------------------------------------------------------*
033100*    Header-drop test - preserve exactly: a line is dropped only
033200*    when it carries BOTH marker strings, not either one alone
033300*    (TFW-4392 - as-shipped behaviour, not what the name implies).
033400*---------------------------------------------------------------*
033500 4200-TEST-HEADER-LINE.
033600*---------------------------------------------------------------*
033700     MOVE 0 TO WS-TALLY-EMPLOYERS-WHO.
033800     MOVE 0 TO WS-TALLY-PROVINCE-TERR.
033900     INSPECT CUMULATED-LINE
034000         TALLYING WS-TALLY-EMPLOYERS-WHO FOR ALL 'Employers who'.
034100     INSPECT CUMULATED-LINE
034200         TALLYING WS-TALLY-PROVINCE-TERR FOR ALL 'Province/Territory'.
034300     SET WS-HEADER-LINE TO FALSE.
034400     IF WS-TALLY-EMPLOYERS-WHO > 0
034500         AND WS-TALLY-PROVINCE-TERR > 0
034600         SET WS-HEADER-LINE TO TRUE
034700     END-IF.
034800*---------------------------------------------------------------*
034900 4300-PARSE-CUMULATED-FIELDS.
035000*---------------------------------------------------------------*
035100     MOVE SPACE TO WS-CUMULATED-FIELDS.
035200     UNSTRING CUMULATED-LINE DELIMITED BY ','
035300         INTO WS-CUM-PROVINCE, WS-CUM-PROGRAM, WS-CUM-EMPLOYER,
035400              WS-CUM-CITY, WS-CUM-POSTAL, WS-CUM-FULL-NOC.
035500*---------------------------------------------------------------*
035600 4400-TEST-ROW-VALIDITY.
035700*---------------------------------------------------------------*
035800     SET WS-ROW-VALID TO FALSE.
035900     PERFORM 4410-TEST-EMPLOYER-VALID.
036000     PERFORM 4420-TEST-NOC-VALID.
036100     IF WS-EMPLOYER-VALID AND WS-NOC-VALID
036200         SET WS-ROW-VALID TO TRUE
036300     END-IF.
036400*---------------------------------------------------------------*
036500*    Employer must be non-blank, more than one character after
036600*    trimming, and not the literal placeholder "(blank)".
036700*---------------------------------------------------------------*
036800 4410-TEST-EMPLOYER-VALID.
036900*---------------------------------------------------------------*
037000     SET WS-EMPLOYER-VALID TO FALSE.
037100     MOVE SPACE TO WS-TRIM-IN.
037200     MOVE WS-CUM-EMPLOYER TO WS-TRIM-IN.
037300     PERFORM 9100-TRIM-FIELD.
037400     IF WS-TRIM-LEN > 1
037500         AND WS-TRIM-OUT (1:WS-TRIM-LEN) NOT = '(blank)'
037600         SET WS-EMPLOYER-VALID TO TRUE
037700     END-IF.
037800*---------------------------------------------------------------*
037900*    fullNoc must not be a single character, and the text before
038000*    its first dash must be exactly 4 digits.
038100*---------------------------------------------------------------*
038200 4420-TEST-NOC-VALID.
038300*---------------------------------------------------------------*
038400     SET WS-NOC-VALID TO FALSE.
038500     MOVE SPACE TO WS-TRIM-IN.
038600     MOVE WS-CUM-FULL-NOC TO WS-TRIM-IN (1:20).
038700     PERFORM 9100-TRIM-FIELD.
038800     IF WS-TRIM-LEN NOT = 1
038900         MOVE 0 TO WS-DASH-POS
039000         PERFORM 4421-FIND-DASH-POSITION
039100             VARYING WS-SCAN-INDEX FROM 1 BY 1
039200             UNTIL WS-SCAN-INDEX > 20
039300             OR WS-DASH-POS > 0
039400         IF WS-DASH-POS = 5
039500             AND WS-CUM-FULL-NOC (1:4) IS NUMERIC
039600             SET WS-NOC-VALID TO TRUE
039700         END-IF
039800     END-IF.
039900*---------------------------------------------------------------*
040000 4421-FIND-DASH-POSITION.
040100*---------------------------------------------------------------*
040200     IF WS-CUM-FULL-NOC (WS-SCAN-INDEX:1) = '-'
040300         MOVE WS-SCAN-INDEX TO WS-DASH-POS
040400     END-IF.
040500*---------------------------------------------------------------*
040600*    Build the "employer, noc" pair that goes into the sort key;
040700*    the employer has its quotes/tabs stripped and any leading
040800*    "#N " marker removed first (TFW-5460).
040900*---------------------------------------------------------------*
041000 4500-BUILD-OUTPUT-PAIR.
041100*---------------------------------------------------------------*
041200     MOVE WS-CUM-EMPLOYER TO WS-EMP-WORK.
041300     INSPECT WS-EMP-WORK REPLACING ALL '"' BY SPACE.
041400     INSPECT WS-EMP-WORK REPLACING ALL WS-TAB-CHAR BY SPACE.
041500     PERFORM 4510-STRIP-HASH-PREFIX.
041600     MOVE SPACE TO WS-TRIM-IN.
041700     MOVE WS-EMP-WORK TO WS-TRIM-IN.
041800     PERFORM 9100-TRIM-FIELD.
041900     MOVE SPACE TO WS-BUILD-LINE.
042000     STRING WS-TRIM-OUT (1:WS-TRIM-LEN)   DELIMITED BY SIZE
042100            ', '                          DELIMITED BY SIZE
042200            WS-CUM-FULL-NOC (1:4)         DELIMITED BY SIZE
042300         INTO WS-BUILD-LINE.
042400     MOVE WS-BUILD-LINE TO SR-EMP-NOC-LINE.
042500*---------------------------------------------------------------*
042600*    A leading "#" followed by up to 8 digits then a space is a
042700*    sequence marker left over from the extract tool and is
042800*    dropped; anything else starting with "#" is left alone.
042900*---------------------------------------------------------------*
043000 4510-STRIP-HASH-PREFIX.
043100*---------------------------------------------------------------*
043200     IF WS-EMP-WORK (1:1) = '#'
043300         MOVE 0 TO WS-HASH-SPACE-POS
043400         PERFORM 4511-FIND-HASH-SPACE
043500             VARYING WS-SCAN-INDEX FROM 2 BY 1
043600             UNTIL WS-SCAN-INDEX > 9
043700             OR WS-HASH-SPACE-POS > 0
043800         IF WS-HASH-SPACE-POS > 2
043900             MOVE WS-EMP-WORK TO WS-EMP-WORK-SAVE
044000             MOVE SPACE TO WS-EMP-WORK
044100             MOVE WS-EMP-WORK-SAVE (WS-HASH-SPACE-POS + 1:)
044200                 TO WS-EMP-WORK
044300         END-IF
044400     END-IF.
044500*---------------------------------------------------------------*
044600 4511-FIND-HASH-SPACE.
044700*---------------------------------------------------------------*
044800     IF WS-EMP-WORK (WS-SCAN-INDEX:1) = SPACE
044900         MOVE WS-SCAN-INDEX TO WS-HASH-SPACE-POS
045000     ELSE
045100         IF WS-EMP-WORK (WS-SCAN-INDEX:1) NOT NUMERIC
045200             MOVE 99 TO WS-SCAN-INDEX
045300         END-IF
045400     END-IF.
045500*---------------------------------------------------------------*
045600 5000-WRITE-DEDUPED-OUTPUT SECTION.
045700*---------------------------------------------------------------*
045800     MOVE SPACE TO WS-PREVIOUS-LINE.
045900     PERFORM 6200-RETURN-SORT-RECORD.
046000     PERFORM 5100-WRITE-ONE-DEDUPED-LINE
046100         UNTIL SORT-END-OF-FILE.
046200 5000-DUMMY     SECTION.
046300*---------------------------------------------------------------*
046400 5100-WRITE-ONE-DEDUPED-LINE.
046500*---------------------------------------------------------------*
046600     IF SR-EMP-NOC-LINE NOT = WS-PREVIOUS-LINE
046700         PERFORM 5200-COMPACT-AND-WRITE
046800         MOVE SR-EMP-NOC-LINE TO WS-PREVIOUS-LINE
046900     END-IF.
047000     PERFORM 6200-RETURN-SORT-RECORD.
047100*---------------------------------------------------------------*
047200 5200-COMPACT-AND-WRITE.
047300*---------------------------------------------------------------*
047400     PERFORM 5210-STRIP-WHITESPACE-FROM-LINE.
047500     EVALUATE TRUE
047600         WHEN SINK-MODE-TABLE
047700             PERFORM 5400-WRITE-LOOKUP-TABLE-RECORD
047800         WHEN OTHER
047900             PERFORM 5300-WRITE-RESULT-FILE-RECORD
048000     END-EVALUATE.
048100*---------------------------------------------------------------*
048200*    Drop every double-quote, tab and space character from the
048300*    formatted line - this also removes the blank after the
048400*    comma separator, which is the shop's as-shipped behaviour
048500*    and must not be "corrected" (see banner note above).
048600*---------------------------------------------------------------*
048700 5210-STRIP-WHITESPACE-FROM-LINE.
048800*---------------------------------------------------------------*
048900     MOVE SR-EMP-NOC-LINE TO WS-LINE-WORK.
049000     MOVE SPACE TO WS-COMPACT-LINE.
049100     MOVE 0 TO WS-COMPACT-LEN.
049200     PERFORM 5220-COPY-ONE-CHAR
049300         VARYING WS-SCAN-INDEX FROM 1 BY 1
049400         UNTIL WS-SCAN-INDEX > 220.
049500*---------------------------------------------------------------*
049600 5220-COPY-ONE-CHAR.
049700*---------------------------------------------------------------*
049800     IF WS-LW-CHAR (WS-SCAN-INDEX) NOT = SPACE
049900         AND WS-LW-CHAR (WS-SCAN-INDEX) NOT = '"'
050000         AND WS-LW-CHAR (WS-SCAN-INDEX) NOT = WS-TAB-CHAR
050100         ADD 1 TO WS-COMPACT-LEN
050200         MOVE WS-LW-CHAR (WS-SCAN-INDEX)
050300             TO WS-COMPACT-CHAR (WS-COMPACT-LEN)
050400     END-IF.
050500*---------------------------------------------------------------*
050600 5300-WRITE-RESULT-FILE-RECORD.
050700*---------------------------------------------------------------*
050800     MOVE WS-COMPACT-LINE TO RESULT-LINE.
050900     WRITE RESULT-LINE.
051000*---------------------------------------------------------------*
051100*    Lookup-table sink (nocservice variant) - the compacted line
051200*    is still "employer,noc" with no space, so it UNSTRINGs the
051300*    same way the file sink's text would read back.
051400*---------------------------------------------------------------*
051500 5400-WRITE-LOOKUP-TABLE-RECORD.
051600*---------------------------------------------------------------*
051700     MOVE SPACE TO LOOKUP-RECORD.
051800     UNSTRING WS-COMPACT-LINE DELIMITED BY ','
051900         INTO LKP-EMPLOYER, LKP-NOC-CODE.
052000     WRITE LOOKUP-RECORD
052100         INVALID KEY
052200             DISPLAY 'LMIACLN: DUPLICATE LOOKUP KEY ', LKP-EMPLOYER
052300     END-WRITE.
052400*---------------------------------------------------------------*
052500 6000-READ-CUMULATED-LINE.
052600*---------------------------------------------------------------*
052700     READ CUMULATED-FILE
052800         AT END
052900             SET CUMULATED-EOF TO TRUE
053000     END-READ.
053100*---------------------------------------------------------------*
053200 6200-RETURN-SORT-RECORD.
053300*---------------------------------------------------------------*
053400     RETURN SORT-WORK-FILE
053500         AT END
053600             SET SORT-END-OF-FILE TO TRUE
053700     END-RETURN.
053800*---------------------------------------------------------------*
053900*    Generic right-trim, used in place of an intrinsic function
054000*    (see CBL-lmiaload.cbl for the same idiom).  Operates on
054100*    WS-TRIM-IN, leaves the trimmed value/length in WS-TRIM-OUT/
054200*    WS-TRIM-LEN.
054300*---------------------------------------------------------------*
054400 9100-TRIM-FIELD.
054500*---------------------------------------------------------------*
054600     MOVE SPACE TO WS-TRIM-OUT.
054700     MOVE 200 TO WS-TRIM-LEN.
054800     PERFORM 9110-FIND-LAST-NON-BLANK
054900         UNTIL WS-TRIM-LEN = 0
055000         OR WS-TRIM-IN (WS-TRIM-LEN:1) NOT = SPACE.
055100     IF WS-TRIM-LEN > 0
055200         MOVE WS-TRIM-IN (1:WS-TRIM-LEN) TO WS-TRIM-OUT
055300     END-IF.
055400*---------------------------------------------------------------*
055500 9110-FIND-LAST-NON-BLANK.
055600*---------------------------------------------------------------*
055700     SUBTRACT 1 FROM WS-TRIM-LEN.
