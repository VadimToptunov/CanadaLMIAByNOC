000100*===============================================================*
000200* PROGRAM NAME:    LMIANOC
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/11/97 DAVID QUINTERO  CREATED - EXPAND A NOC CODE OF UNKNOWN
000900*                          VINTAGE INTO THE SET OF CODES/PREFIXES
001000*                          LMIAQUE SHOULD MATCH AGAINST.
001100* 08/06/98 ED ACKERMAN     NOC-2021 5-DIGIT CODES ADDED (MATCH 4-
001200*                          DIGIT PREFIX ONLY).
001300* 11/30/99 R HENRIKSEN     Y2K REVIEW - NO DATE FIELDS IN THIS
001400*                          MEMBER, NO CHANGE REQUIRED.
001500* 06/14/00 D QUINTERO      NOC-2026 6-DIGIT CODES ADDED (MATCH
001600*                          BOTH THE 4- AND 5-DIGIT PREFIXES).
001700* 07/22/00 D QUINTERO      ADDED NOC-MATCH-TYPE TO EACH TABLE
001800*                          ENTRY SO LMIAQUE CAN TELL A PREFIX
001900*                          CANDIDATE FROM AN EXACT ONE (TFW-5512).
002000*===============================================================*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  LMIANOC.
002300 AUTHOR. DAVID QUINTERO.
002400 INSTALLATION. TFW PROGRAM DATA SERVICES.
002500 DATE-WRITTEN. 04/11/97.
002600 DATE-COMPILED.
002700 SECURITY. NON-CONFIDENTIAL.
002800*===============================================================*
002900 ENVIRONMENT DIVISION.
003000*---------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*---------------------------------------------------------------*
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*===============================================================*
003800 DATA DIVISION.
003900*---------------------------------------------------------------*
004000 WORKING-STORAGE SECTION.
004100*---------------------------------------------------------------*
004200 01  WS-TRIM-WORK.
004300     05  WS-TRIM-LEN                 PIC 9(02) USAGE IS COMP.
004400*---------------------------------------------------------------*
004500 01  NOC-LOOKUP-CODE-SAVE            PIC X(06).
004600*---------------------------------------------------------------*
004700*    Alternate view of the caller's lookup code, used only to
004800*    test individual character positions while measuring length.
004900*---------------------------------------------------------------*
005000 01  WS-LOOKUP-CODE-TABLE REDEFINES NOC-LOOKUP-CODE-SAVE.
005100     05  WS-LC-CHAR OCCURS 6 TIMES    PIC X(01).
005200*---------------------------------------------------------------*
005300*    Numeric view of the same save area, not currently tested
005400*    (the length-based EVALUATE in 0000 above is what actually
005500*    drives the NOC-2011/2021/2026 split) but kept alongside the
005600*    character-table view for symmetry with LMIARD's status
005700*    views.
005800*---------------------------------------------------------------*
005900 01  NOC-LOOKUP-CODE-NUMERIC REDEFINES NOC-LOOKUP-CODE-SAVE
006000                                     PIC 9(06).
006100*---------------------------------------------------------------*
006200 01  NOC-MATCH-COUNT-SAVE            PIC S9(02) USAGE IS COMP.
006300*---------------------------------------------------------------*
006400*    Alternate display view of the match count, carried for
006500*    console trace work (no trace is currently switched on).
006600*---------------------------------------------------------------*
006700 01  NOC-MATCH-COUNT-DISPLAY REDEFINES NOC-MATCH-COUNT-SAVE.
006800     05  FILLER                      PIC X(02).
006900*---------------------------------------------------------------*
007000 LINKAGE SECTION.
007100 COPY LMIATBL.
007200*===============================================================*
007300 PROCEDURE DIVISION USING NOC-LOOKUP-CODE, NOC-MATCH-COUNT,
007400     NOC-MATCH-TABLE.
007500*---------------------------------------------------------------*
007600 0000-MAIN-ROUTINE.
007700*---------------------------------------------------------------*
007800     MOVE 0                               TO NOC-MATCH-COUNT.
007900     MOVE NOC-LOOKUP-CODE                 TO NOC-LOOKUP-CODE-SAVE.
008000     PERFORM 1000-MEASURE-LOOKUP-CODE.
008100     IF WS-TRIM-LEN = 0
008200         CONTINUE
008300     ELSE
008400         PERFORM 2000-ADD-EXACT-MATCH
008500         EVALUATE WS-TRIM-LEN
008600             WHEN 4
008700                 PERFORM 3000-ADD-PREFIX-WILDCARD-MATCH
008800             WHEN 5
008900                 PERFORM 3100-ADD-4-DIGIT-PREFIX-MATCH
009000             WHEN 6
009100                 PERFORM 3100-ADD-4-DIGIT-PREFIX-MATCH
009200                 PERFORM 3200-ADD-5-DIGIT-PREFIX-MATCH
009300             WHEN OTHER
009400                 CONTINUE
009500         END-EVALUATE
009600     END-IF.
009700     GOBACK.
009800*---------------------------------------------------------------*
009900*    NOC-LOOKUP-CODE arrives space-padded on the right; the
010000*    trimmed length is all that distinguishes a NOC-2011 4-digit
010100*    code from a NOC-2021 5-digit code from a NOC-2026 6-digit
010200*    code.
010300*---------------------------------------------------------------*
010400 1000-MEASURE-LOOKUP-CODE.
010500*---------------------------------------------------------------*
010600     MOVE 6 TO WS-TRIM-LEN.
010700     PERFORM 1100-BACK-UP-OVER-BLANKS
010800         UNTIL WS-TRIM-LEN = 0
010900         OR WS-LC-CHAR (WS-TRIM-LEN) NOT = SPACE.
011000*---------------------------------------------------------------*
011100 1100-BACK-UP-OVER-BLANKS.
011200*---------------------------------------------------------------*
011300     SUBTRACT 1 FROM WS-TRIM-LEN.
011400*---------------------------------------------------------------*
011500*    Exact match - the trimmed code itself is always a candidate,
011600*    whatever its length.  Flagged type E so LMIAQUE tests it with
011700*    an equality compare against the stored NOC code.
011800*---------------------------------------------------------------*
011900 2000-ADD-EXACT-MATCH.
012000*---------------------------------------------------------------*
012100     ADD 1 TO NOC-MATCH-COUNT.
012200     MOVE SPACE TO NOC-MATCH-VALUE (NOC-MATCH-COUNT).
012300     MOVE NOC-LOOKUP-CODE-SAVE (1:WS-TRIM-LEN)
012400         TO NOC-MATCH-VALUE (NOC-MATCH-COUNT).
012500     SET EXACT-MATCH-TYPE (NOC-MATCH-COUNT) TO TRUE.
012600*---------------------------------------------------------------*
012700*    4-digit code - ALSO add the same 4 digits as a wildcard
012800*    prefix (LIKE 'CODE%'), flagged type P.  The exact entry added
012900*    above in 2000 covers an equal-length match; this entry covers
013000*    a longer stored NOC-2021/2026 code that merely begins with
013100*    these 4 digits (TFW-5512).
013200*---------------------------------------------------------------*
013300 3000-ADD-PREFIX-WILDCARD-MATCH.
013400*---------------------------------------------------------------*
013500     ADD 1 TO NOC-MATCH-COUNT.
013600     MOVE SPACE TO NOC-MATCH-VALUE (NOC-MATCH-COUNT).
013700     MOVE NOC-LOOKUP-CODE-SAVE (1:4)
013800         TO NOC-MATCH-VALUE (NOC-MATCH-COUNT).
013900     SET PREFIX-MATCH-TYPE (NOC-MATCH-COUNT) TO TRUE.
014000*---------------------------------------------------------------*
014100 3100-ADD-4-DIGIT-PREFIX-MATCH.
014200*---------------------------------------------------------------*
014300     ADD 1 TO NOC-MATCH-COUNT.
014400     MOVE SPACE TO NOC-MATCH-VALUE (NOC-MATCH-COUNT).
014500     MOVE NOC-LOOKUP-CODE-SAVE (1:4)
014600         TO NOC-MATCH-VALUE (NOC-MATCH-COUNT).
014700     SET EXACT-MATCH-TYPE (NOC-MATCH-COUNT) TO TRUE.
014800*---------------------------------------------------------------*
014900 3200-ADD-5-DIGIT-PREFIX-MATCH.
015000*---------------------------------------------------------------*
015100     ADD 1 TO NOC-MATCH-COUNT.
015200     MOVE SPACE TO NOC-MATCH-VALUE (NOC-MATCH-COUNT).
015300     MOVE NOC-LOOKUP-CODE-SAVE (1:5)
015400         TO NOC-MATCH-VALUE (NOC-MATCH-COUNT).
015500     SET EXACT-MATCH-TYPE (NOC-MATCH-COUNT) TO TRUE.
