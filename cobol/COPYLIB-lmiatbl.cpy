000100*------------------------------------------------------------*
000200*  LMIATBL  -  LINKAGE table passed on CALL between LMIAQUE,
000300*  LMIARD and LMIANOC.  RECORD-TABLE-SIZE is capped at 1000
000400*  to mirror the 1000-row page used by the export/reference
000500*  reads; the caller loops CALLs to cover more than one page.
000600*  07/22/00 D QUINTERO - NOC-MATCH-ENTRY CARRIES A TYPE BYTE
000700*  (E/P) ALONGSIDE THE 6-BYTE CODE SO A CALLER CAN TELL AN
000800*  EXACT-MATCH CANDIDATE FROM A PREFIX-WILDCARD ONE (TFW-5512).
000900*------------------------------------------------------------*
001000 01  RECORD-TABLE-SIZE              PIC S9(04) USAGE IS COMP.
001100 01  RECORD-TABLE-INDEX             PIC S9(04) USAGE IS COMP.
001200 01  PAGE-FETCH-COUNT                PIC S9(04) USAGE IS COMP.
001300*
001400 01  PROGRAM-ACTION                 PIC X(04).
001500     88 ALL-RECORDS                         VALUE 'ALL '.
001600     88 FILTERED-RECORDS                   VALUE 'FILT'.
001700     88 REFERENCE-RECORDS                  VALUE 'REF '.
001800     88 END-OF-RUN-SIGNAL                   VALUE 'END '.
001900*
002000 01  NOC-LOOKUP-CODE                PIC X(06).
002100 01  NOC-MATCH-COUNT                PIC S9(02) USAGE IS COMP.
002200 01  NOC-MATCH-TABLE.
002300     02  NOC-MATCH-ENTRY OCCURS 1 TO 3 TIMES
002400          DEPENDING ON NOC-MATCH-COUNT.
002500         03  NOC-MATCH-VALUE              PIC X(06).
002600         03  NOC-MATCH-TYPE                PIC X(01).
002700             88 EXACT-MATCH-TYPE                  VALUE 'E'.
002800             88 PREFIX-MATCH-TYPE                 VALUE 'P'.
002900*
003000 01  RECORD-TABLE.
003100     02  TBL-LMIA-RECORD OCCURS 1 TO 1000 TIMES
003200          DEPENDING ON RECORD-TABLE-SIZE.
003300         05 LMIA-ID                        PIC 9(09).
003400         05 LMIA-DEDUP-KEY.
003500             10 LMIA-EMPLOYER-UC           PIC X(60).
003600             10 LMIA-NOC-CODE              PIC X(06).
003700             10 LMIA-DECISION-DATE         PIC 9(08).
003800             10 LMIA-SOURCE-FILE           PIC X(50).
003900         05 LMIA-PROVINCE                  PIC X(40).
004000         05 LMIA-STREAM                    PIC X(60).
004100         05 LMIA-EMPLOYER                  PIC X(200).
004200         05 LMIA-CITY                      PIC X(80).
004300         05 LMIA-POSTAL-CODE               PIC X(10).
004400         05 LMIA-NOC-TITLE                 PIC X(120).
004500         05 LMIA-POSITIONS-APPROVED        PIC 9(06).
004600         05 LMIA-STATUS                    PIC X(08).
004700         05 LMIA-WEBSITE-URL               PIC X(500).
